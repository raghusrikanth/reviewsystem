000100*****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF IBM                        *
000300*    ALL RIGHTS RESERVED                                         *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600*****************************************************************
000700 PROGRAM-ID.  RVJLIMP.
000800 AUTHOR.  DOUG STOUT.
000900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001000 DATE-WRITTEN.  06/30/03.
001100 DATE-COMPILED.  06/30/03.
001200 SECURITY.  NON-CONFIDENTIAL.
001300*
001400*    READS THE HOTEL-REVIEW JL DROP FOLDER (AS LISTED BY THE JCL
001500*    STEP AHEAD OF THIS ONE INTO THE RVJLCTL CANDIDATE RECORDS)
001600*    AND IMPORTS EACH UNCLAIMED *.JL FILE INTO THE PROVIDER,
001700*    HOTEL, REVIEWER, REVIEW, REVIEW-GRADES AND OVERALL-BY-
001800*    PROVIDER FILES.  THIS PROGRAM OWNS ALL THE KEYED FILE I/O;
001900*    RVJLLIN IS CALLED ONCE PER LINE TO PARSE AND MAP IT, THE
002000*    SAME DIVISION OF LABOR SAM3ABND USED WHEN IT CALLED SAM4ABND
002100*    FOR EACH TRANSACTION RECORD.
002200*
002300*    A FILE IS CLAIMED BY RENAMING IT BEFORE IT IS OPENED, SO TWO
002400*    COPIES OF THIS JOB RUNNING AT ONCE CANNOT BOTH PICK UP THE
002500*    SAME FILE - SEE 120-CLAIM-ONE-CANDIDATE.  A SEPARATE RUN-
002600*    STATUS SWITCH IN RVJLCTL (SEE 705-CHECK-OVERLAP-GUARD) KEEPS
002700*    A SCHEDULED RUN FROM EVEN STARTING THE SCAN WHILE AN EARLIER
002800*    RUN IS STILL WORKING.
002900*
003000*    CHANGE LOG
003100*    YYMMDD  WHO  TICKET    DESCRIPTION
003200*    030630  DBS  RQ1407    ORIGINAL
003300*    030728  DBS  RQ1419    WIRED UP 300/310/320-UPSERT-xxx AND THE
003400*                           REVIEW-GRADES / OVERALL-BY-PROVIDER
003500*                           DETAIL TABLES
003600*    030811  DBS  RQ1426    overallByProviders[] SUPPORT (SEE THE
003700*                           310-/410- CHANGE LOG IN RVJLLIN)
003800*    030915  DBS  RQ1433    ADDED THE RUN-IN-PROGRESS OVERLAP GUARD
003900*                           AFTER TWO CRON-DRIVEN RUNS BOTH PICKED
004000*                           UP THE SAME DROP FOLDER THE SAME MINUTE
004100*    031002  DBS  RQ1407    SAVE-BATCH-WITH-RETRY NOW FALLS BACK TO
004200*                           ONE-REVIEW-AT-A-TIME WHEN THE BULK PASS
004300*                           HITS A DUPLICATE REVIEW-ID MID-BATCH
004400*    040209  DBS  RQ1455    MAPPED THE THREE REVIEWER INDICATOR
004500*                           BYTES ADDED TO RVREVWRR
004600*    140305  MWT  RQ2041    JL-CONCURRENT-THREADS IS DISPLAYED AT
004700*                           STARTUP ONLY - THE FOLDER SCAN ITSELF
004800*                           STAYS SINGLE-THREADED IN THIS BUILD
004900*    140618  MWT  RQ2099    JL-SOURCE-IS-AWS-SW IS READ AND WARNED
005000*                           ON BUT NOT ACTED ON - NO S3 ACCESS FROM
005100*                           THIS BOX, FOLDER SCAN ONLY
005200*    140802  MWT  RQ2104    712-BUILD-RUN-START-STAMP USES A HARD-
005300*                           CODED '20' CENTURY PREFIX RATHER THAN A
005400*                           WINDOWED PIVOT - REVIEWED AND LEFT AS IS,
005500*                           THIS FILE DID NOT EXIST BEFORE 2003
005600*    150114  DBS  RQ1472    362-ADD-ONE-OBP-ROW NOW UPSERTS THE OBP
005700*                           ENTRY'S OWN PROVIDER (366-) - IT WAS
005800*                           ONLY EVER UPSERTING THE REVIEW'S OWN
005900*                           PROVIDER, NOT THE ONES NAMED INSIDE
006000*                           overallByProviders[]
006100*    150114  DBS  RQ1475    400-SAVE-BATCH-WITH-RETRY'S FALLBACK NO
006200*                           LONGER RESTARTS AT REVIEW 1 AFTER A
006300*                           BULK-WRITE DUPLICATE - IT WAS RE-
006400*                           ATTEMPTING (AND THEN "SKIPPING") REVIEWS
006500*                           THE BULK PASS HAD ALREADY COMMITTED,
006600*                           LOSING THEIR GRADES/OBP ROWS
006700*****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON  STATUS IS JL-RERUN-REQUESTED
007500            OFF STATUS IS JL-NORMAL-RUN
007600     CLASS JL-DIGIT-CLASS IS '0' THRU '9'.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT JL-CONTROL-FILE  ASSIGN TO JLCTL
008000         ORGANIZATION IS RELATIVE
008100         ACCESS MODE  IS DYNAMIC
008200         RELATIVE KEY IS WS-CTL-RBA
008300         FILE STATUS  IS WS-CTL-STATUS.
008400*
008500     SELECT JL-INPUT-FILE    ASSIGN TO WS-JL-CURRENT-FILE-NAME
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS  IS WS-JLIN-STATUS.
008800*
008900     SELECT PROVIDER-FILE    ASSIGN TO PROVFILE
009000         ORGANIZATION IS RELATIVE
009100         ACCESS MODE  IS DYNAMIC
009200         RELATIVE KEY IS WS-PROV-RBA
009300         FILE STATUS  IS WS-PROV-STATUS.
009400*
009500     SELECT HOTEL-FILE       ASSIGN TO HOTLFILE
009600         ORGANIZATION IS RELATIVE
009700         ACCESS MODE  IS DYNAMIC
009800         RELATIVE KEY IS WS-HOTL-RBA
009900         FILE STATUS  IS WS-HOTL-STATUS.
010000*
010100     SELECT REVIEWER-FILE    ASSIGN TO RVWRFILE
010200         ORGANIZATION IS RELATIVE
010300         ACCESS MODE  IS DYNAMIC
010400         RELATIVE KEY IS WS-RVWR-RBA
010500         FILE STATUS  IS WS-RVWR-STATUS.
010600*
010700     SELECT REVIEW-FILE      ASSIGN TO RVWFILE
010800         ORGANIZATION IS RELATIVE
010900         ACCESS MODE  IS DYNAMIC
011000         RELATIVE KEY IS WS-RVW-RBA
011100         FILE STATUS  IS WS-RVW-STATUS.
011200*
011300     SELECT GRADES-FILE      ASSIGN TO GRDFILE
011400         ACCESS MODE  IS SEQUENTIAL
011500         FILE STATUS  IS WS-GRD-STATUS.
011600*
011700     SELECT OBP-FILE         ASSIGN TO OBPFILE
011800         ACCESS MODE  IS SEQUENTIAL
011900         FILE STATUS  IS WS-OBP-STATUS.
012000*****************************************************************
012100 DATA DIVISION.
012200 FILE SECTION.
012300*****************************************************************
012400 FD  JL-CONTROL-FILE
012500     RECORDING MODE IS F.
012600 COPY RVJLCTL.
012700*
012800 FD  JL-INPUT-FILE
012900     RECORDING MODE IS F.
013000 01  JL-INPUT-REC                PIC X(4000).
013100*
013200 FD  PROVIDER-FILE
013300     RECORDING MODE IS F.
013400 COPY RVPROVDR REPLACING ==:TAG:== BY ==FD-PROV==.
013500*
013600 FD  HOTEL-FILE
013700     RECORDING MODE IS F.
013800 COPY RVHOTELR REPLACING ==:TAG:== BY ==FD-HOTL==.
013900*
014000 FD  REVIEWER-FILE
014100     RECORDING MODE IS F.
014200 COPY RVREVWRR REPLACING ==:TAG:== BY ==FD-RVWR==.
014300*
014400 FD  REVIEW-FILE
014500     RECORDING MODE IS F.
014600 COPY RVREVIEW REPLACING ==:TAG:== BY ==FD-RVW==.
014700*
014800 FD  GRADES-FILE
014900     RECORDING MODE IS F.
015000 COPY RVGRADES REPLACING ==:TAG:== BY ==FD-GRD==.
015100*
015200 FD  OBP-FILE
015300     RECORDING MODE IS F.
015400 COPY RVOBYPRV REPLACING ==:TAG:== BY ==FD-OBP==.
015500*****************************************************************
015600 WORKING-STORAGE SECTION.
015700*****************************************************************
015800 77  WS-NAME-LEN                PIC 9(4)      COMP.
015900 77  WS-BASE-LEN                PIC 9(4)      COMP.
016000 77  WS-SCAN-IDX                PIC 9(4)      COMP.
016100 77  WS-COMMA-IDX                PIC 9(4)      COMP.
016200 77  WS-RENAME-RC               PIC S9(8)     COMP.
016300 77  WS-REVIEWER-HIGH-RBA       PIC 9(9)      COMP-3.
016400 77  WS-RESOLVED-REVIEWER-ID    PIC 9(9)      COMP-3.
016500 77  WS-RUN-FILE-COUNT          PIC 9(5)      COMP-3.
016600 77  WS-RUN-LINE-COUNT          PIC 9(9)      COMP-3.
016700 77  WS-RUN-IMPORT-COUNT        PIC 9(9)      COMP-3.
016800 77  WS-RUN-SKIP-COUNT          PIC 9(9)      COMP-3.
016900 77  WS-RUN-ERROR-COUNT         PIC 9(9)      COMP-3.
017000 77  WS-FILE-LINE-COUNT         PIC 9(9)      COMP-3.
017100 77  WS-FILE-ERROR-COUNT        PIC 9(9)      COMP-3.
017200 77  WS-FILE-SKIP-COUNT         PIC 9(9)      COMP-3.
017300 77  WS-FILE-IMPORT-COUNT       PIC 9(9)      COMP-3.
017400*
017500 01  SYSTEM-DATE-AND-TIME.
017600     05  CURRENT-DATE.
017700         10  CURRENT-YEAR            PIC 9(2).
017800         10  CURRENT-MONTH           PIC 9(2).
017900         10  CURRENT-DAY             PIC 9(2).
018000     05  CURRENT-TIME.
018100         10  CURRENT-HOUR            PIC 9(2).
018200         10  CURRENT-MINUTE          PIC 9(2).
018300         10  CURRENT-SECOND          PIC 9(2).
018400         10  CURRENT-HNDSEC          PIC 9(2).
018500*
018600 01  WS-RUN-START-STAMP-AREA.
018700     05  WS-RUN-START-STAMP         PIC 9(14).
018800 01  WS-RUN-START-STAMP-PARTS REDEFINES WS-RUN-START-STAMP-AREA.
018900     05  WS-RUN-STAMP-YEAR          PIC 9(04).
019000     05  WS-RUN-STAMP-MONTH         PIC 9(02).
019100     05  WS-RUN-STAMP-DAY           PIC 9(02).
019200     05  WS-RUN-STAMP-HOUR          PIC 9(02).
019300     05  WS-RUN-STAMP-MIN           PIC 9(02).
019400     05  WS-RUN-STAMP-SEC           PIC 9(02).
019500*
019600 01  WS-FIELDS.
019700     05  WS-CTL-STATUS          PIC X(2)  VALUE SPACES.
019800     05  WS-JLIN-STATUS         PIC X(2)  VALUE SPACES.
019900     05  WS-PROV-STATUS         PIC X(2)  VALUE SPACES.
020000     05  WS-HOTL-STATUS         PIC X(2)  VALUE SPACES.
020100     05  WS-RVWR-STATUS         PIC X(2)  VALUE SPACES.
020200     05  WS-RVW-STATUS          PIC X(2)  VALUE SPACES.
020300     05  WS-GRD-STATUS          PIC X(2)  VALUE SPACES.
020400     05  WS-OBP-STATUS          PIC X(2)  VALUE SPACES.
020500     05  WS-JLIN-EOF-SW         PIC X(1)  VALUE 'N'.
020600         88  WS-JLIN-EOF            VALUE 'Y'.
020700     05  WS-CTL-EOF-SW          PIC X(1)  VALUE 'N'.
020800         88  WS-CTL-EOF             VALUE 'Y'.
020900     05  WS-REVIEW-DUP-SW       PIC X(1)  VALUE 'N'.
021000         88  WS-REVIEW-IS-DUP       VALUE 'Y'.
021100     05  WS-REVWR-FOUND-SW      PIC X(1)  VALUE 'N'.
021200         88  WS-REVWR-FOUND         VALUE 'Y'.
021300     05  WS-RUN-SKIP-SW         PIC X(1)  VALUE 'N'.
021400         88  WS-RUN-SKIPPED         VALUE 'Y'.
021500     05  WS-BULK-FAILED-SW      PIC X(1)  VALUE 'N'.
021600         88  WS-BULK-FAILED         VALUE 'Y'.
021700     05  WS-BULK-FAIL-IDX       PIC 9(4)  COMP  VALUE ZERO.
021800     05  FILLER                 PIC X(20).
021900*
022000 01  WS-RELATIVE-KEYS.
022100     05  WS-CTL-RBA             PIC 9(9)  COMP.
022200     05  WS-PROV-RBA            PIC 9(18) COMP.
022300     05  WS-HOTL-RBA            PIC 9(18) COMP.
022400     05  WS-RVWR-RBA            PIC 9(9)  COMP.
022500     05  WS-RVW-RBA             PIC 9(18) COMP.
022600     05  FILLER                 PIC X(10).
022700*
022800 01  WS-FILE-NAME-FIELDS.
022900     05  WS-JL-CURRENT-FILE-NAME    PIC X(200) VALUE SPACES.
023000     05  WS-JL-PROCESSING-NAME      PIC X(130) VALUE SPACES.
023100     05  WS-JL-PROCESSED-NAME       PIC X(120) VALUE SPACES.
023200     05  FILLER                    PIC X(20).
023300*
023400 01  WS-MSG-FIELDS.
023500     05  WS-ERR-MSG-DATA1       PIC X(40) VALUE SPACES.
023600     05  FILLER                 PIC X(20).
023700*
023800 COPY RVJLPARM.
023900*
024000 COPY RVPROVDR REPLACING ==:TAG:== BY ==WS-PROV==.
024100 COPY RVHOTELR REPLACING ==:TAG:== BY ==WS-HOTL==.
024200 COPY RVREVWRR REPLACING ==:TAG:== BY ==WS-RVWR==.
024300*
024400 01  WS-REVIEW-BATCH.
024500     05  WS-REVIEW-BATCH-CT     PIC 9(4)  COMP VALUE 0.
024600     05  WS-REVIEW-TBL OCCURS 50 TIMES.
024700         10  WS-RVWB-REVIEW-ID            PIC 9(18).
024800         10  WS-RVWB-HOTEL-ID             PIC 9(18).
024900         10  WS-RVWB-PROVIDER-ID          PIC 9(18).
025000         10  WS-RVWB-REVIEWER-ID          PIC 9(9).
025100         10  WS-RVWB-RATING               PIC S9(3)V9(1) COMP-3.
025200         10  WS-RVWB-CHECK-IN-MONTH-YEAR  PIC X(30).
025300         10  WS-RVWB-ENCRYPTED-REVW-DATA  PIC X(200).
025400         10  WS-RVWB-FORMATTED-RATING     PIC X(20).
025500         10  WS-RVWB-FORMATTED-REVW-DATE  PIC X(30).
025600         10  WS-RVWB-RATING-TEXT          PIC X(30).
025700         10  WS-RVWB-RESPONDER-NAME       PIC X(100).
025800         10  WS-RVWB-RESPONSE-DATE-TEXT   PIC X(30).
025900         10  WS-RVWB-RESPONSE-XLATE-SRC   PIC X(10).
026000         10  WS-RVWB-REVIEW-COMMENTS      PIC X(4000).
026100         10  WS-RVWB-REVIEW-NEGATIVES     PIC X(4000).
026200         10  WS-RVWB-REVIEW-POSITIVES     PIC X(4000).
026300         10  WS-RVWB-REVIEW-PROVDR-LOGO   PIC X(200).
026400         10  WS-RVWB-REVIEW-PROVDR-TEXT   PIC X(60).
026500         10  WS-RVWB-REVIEW-TITLE         PIC X(200).
026600         10  WS-RVWB-XLATE-SOURCE         PIC X(10).
026700         10  WS-RVWB-XLATE-TARGET         PIC X(10).
026800         10  WS-RVWB-REVIEW-DATE          PIC 9(14).
026900         10  WS-RVWB-ORIGINAL-TITLE       PIC X(200).
027000         10  WS-RVWB-ORIGINAL-COMMENT     PIC X(4000).
027100         10  WS-RVWB-FORMATTED-RESP-DATE  PIC X(30).
027200         10  WS-RVWB-SHOW-REVW-RESP-SW    PIC X(01).
027300         10  FILLER                       PIC X(40).
027400*
027500 01  WS-GRADES-BATCH.
027600     05  WS-GRADES-BATCH-CT     PIC 9(4)  COMP VALUE 0.
027700     05  WS-GRADES-TBL OCCURS 500 TIMES.
027800         10  WS-GRDB-REVIEW-ID  PIC 9(18).
027900         10  WS-GRDB-CATEGORY   PIC X(40).
028000         10  WS-GRDB-SCORE      PIC S9(1)V9(2) COMP-3.
028100         10  FILLER             PIC X(10).
028200*
028300 01  WS-OBP-BATCH.
028400     05  WS-OBP-BATCH-CT        PIC 9(4)  COMP VALUE 0.
028500     05  WS-OBP-TBL OCCURS 500 TIMES.
028600         10  WS-OBPB-REVIEW-ID       PIC 9(18).
028700         10  WS-OBPB-PROVIDER-ID     PIC 9(18).
028800         10  WS-OBPB-OVERALL-SCORE   PIC S9(3)V9(2) COMP-3.
028900         10  WS-OBPB-REVIEW-COUNT    PIC 9(9).
029000         10  FILLER                  PIC X(10).
029100*
029200 LINKAGE SECTION.
029300 COPY RVJLLINE.
029400*****************************************************************
029500 PROCEDURE DIVISION.
029600*****************************************************************
029700 000-MAIN.
029800     ACCEPT CURRENT-DATE FROM DATE.
029900     ACCEPT CURRENT-TIME FROM TIME.
030000     DISPLAY 'RVJLIMP STARTED DATE = ' CURRENT-MONTH '/'
030100             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
030200     DISPLAY '             TIME = ' CURRENT-HOUR ':'
030300             CURRENT-MINUTE ':' CURRENT-SECOND.
030400     DISPLAY '        BATCH SIZE = ' JL-BATCH-SIZE
030500             '  THREADS CONFIGURED = ' JL-CONCURRENT-THREADS.
030600*
030700     IF JL-SOURCE-IS-AWS
030800         DISPLAY 'RVJLIMP: JL-SOURCE-IS-AWS-SW IS ON BUT THIS '
030900                 'BUILD HAS NO S3 ACCESS - RUNNING THE LOCAL '
031000                 'FOLDER SCAN INSTEAD'
031100     END-IF.
031200*
031300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
031400     PERFORM 705-CHECK-OVERLAP-GUARD THRU 705-EXIT.
031500*
031600     IF WS-RUN-SKIPPED
031700         DISPLAY 'RVJLIMP: A PRIOR RUN IS STILL IN PROGRESS - '
031800                 'THIS RUN IS SKIPPING THE SCAN ENTIRELY'
031900     ELSE
032000         PERFORM 710-SET-RUN-IN-PROGRESS THRU 710-EXIT
032100         PERFORM 100-SCAN-AND-CLAIM-FOLDER THRU 100-EXIT
032200         PERFORM 720-CLEAR-RUN-IN-PROGRESS THRU 720-EXIT
032300         PERFORM 900-REPORT-RUN-TOTALS THRU 900-EXIT
032400     END-IF.
032500*
032600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
032700     GOBACK.
032800*****************************************************************
032900*    100-SCAN-AND-CLAIM-FOLDER - WALKS THE CANDIDATE RECORDS THE
033000*    JCL STEP WROTE TO RVJLCTL (RECORD 1 IS THE RUN-STATUS
033100*    SWITCH, RECORDS 2-N ARE ONE *.JL NAME EACH) AND CLAIMS AND
033200*    IMPORTS EACH ONE THAT ISN'T ALREADY MARKED _PROCESSED.JL.
033300*****************************************************************
033400 100-SCAN-AND-CLAIM-FOLDER.
033500     MOVE 2   TO WS-CTL-RBA.
033600     MOVE 'N' TO WS-CTL-EOF-SW.
033700 100-SCAN-LOOP.
033800     IF WS-CTL-EOF
033900         GO TO 100-EXIT
034000     END-IF.
034100     READ JL-CONTROL-FILE
034200         INVALID KEY
034300             MOVE 'Y' TO WS-CTL-EOF-SW
034400             GO TO 100-SCAN-NEXT
034500     END-READ.
034600     IF JLC-TYPE-CANDIDATE AND JLC-CANDIDATE-NAME NOT = SPACES
034700         PERFORM 110-CALC-NAME-LEN THRU 110-EXIT
034800         PERFORM 120-CLAIM-ONE-CANDIDATE THRU 120-EXIT
034900     END-IF.
035000 100-SCAN-NEXT.
035100     ADD 1 TO WS-CTL-RBA.
035200     GO TO 100-SCAN-LOOP.
035300 100-EXIT.
035400     EXIT.
035500*****************************************************************
035600 110-CALC-NAME-LEN.
035700     MOVE 100 TO WS-NAME-LEN.
035800 110-TRIM-LOOP.
035900     IF WS-NAME-LEN = 0
036000         GO TO 110-EXIT
036100     END-IF.
036200     IF JLC-CANDIDATE-NAME(WS-NAME-LEN:1) = SPACE
036300         SUBTRACT 1 FROM WS-NAME-LEN
036400         GO TO 110-TRIM-LOOP
036500     END-IF.
036600 110-EXIT.
036700     EXIT.
036800*****************************************************************
036900*    120-CLAIM-ONE-CANDIDATE - THE CONCURRENCY CONTROL.  THE
037000*    CANDIDATE IS RENAMED TO ITS OWN "...PROCESSED.JL.PROCESSING"
037100*    NAME BEFORE IT IS EVER OPENED; IF THE RENAME FAILS, ANOTHER
037200*    RUN (OR AN OPERATOR) GOT TO IT FIRST AND THIS RUN MOVES ON
037300*    WITHOUT TOUCHING IT.  ON SUCCESS, THE FILE IS IMPORTED AND
037400*    THEN RENAMED AGAIN TO DROP THE ".PROCESSING" SUFFIX.
037500*****************************************************************
037600 120-CLAIM-ONE-CANDIDATE.
037700     IF WS-NAME-LEN < 13
037800         GO TO 120-EXIT
037900     END-IF.
038000     IF JLC-CANDIDATE-NAME(WS-NAME-LEN - 12:13) = '_processed.jl'
038100         GO TO 120-EXIT
038200     END-IF.
038300     IF WS-NAME-LEN < 4
038400         GO TO 120-EXIT
038500     END-IF.
038600     COMPUTE WS-BASE-LEN = WS-NAME-LEN - 3.
038700*
038800     MOVE SPACES TO WS-JL-PROCESSING-NAME.
038900     STRING JLC-CANDIDATE-NAME(1:WS-BASE-LEN) DELIMITED BY SIZE
039000            '_processed.jl.processing' DELIMITED BY SIZE
039100            INTO WS-JL-PROCESSING-NAME.
039200     MOVE SPACES TO WS-JL-PROCESSED-NAME.
039300     STRING JLC-CANDIDATE-NAME(1:WS-BASE-LEN) DELIMITED BY SIZE
039400            '_processed.jl' DELIMITED BY SIZE
039500            INTO WS-JL-PROCESSED-NAME.
039600*
039700     CALL 'CBL_RENAME_FILE' USING JLC-CANDIDATE-NAME
039800                                   WS-JL-PROCESSING-NAME.
039900     MOVE RETURN-CODE TO WS-RENAME-RC.
040000     IF WS-RENAME-RC NOT = 0
040100         DISPLAY 'RVJLIMP: COULD NOT CLAIM ' JLC-CANDIDATE-NAME
040200                 ' - ANOTHER RUN PROBABLY HAS IT'
040300         GO TO 120-EXIT
040400     END-IF.
040500*
040600     MOVE WS-JL-PROCESSING-NAME TO WS-JL-CURRENT-FILE-NAME.
040700     PERFORM 200-IMPORT-ONE-FILE THRU 200-EXIT.
040800*
040900     CALL 'CBL_RENAME_FILE' USING WS-JL-PROCESSING-NAME
041000                                   WS-JL-PROCESSED-NAME.
041100     MOVE RETURN-CODE TO WS-RENAME-RC.
041200     IF WS-RENAME-RC NOT = 0
041300         DISPLAY 'RVJLIMP: IMPORT OF ' WS-JL-PROCESSING-NAME
041400                 ' FINISHED BUT THE FINAL RENAME FAILED - '
041500                 'OPERATIONS WILL NEED TO RENAME IT BY HAND'
041600     END-IF.
041700 120-EXIT.
041800     EXIT.
041900*****************************************************************
042000*    200-IMPORT-ONE-FILE - OPENS THE CLAIMED FILE AND PROCESSES
042100*    IT LINE BY LINE THROUGH 210-PROCESS-ONE-LINE UNTIL EOF,
042200*    FLUSHING ANY PARTIAL MICRO-BATCH LEFT AT THE END.
042300*****************************************************************
042400 200-IMPORT-ONE-FILE.
042500     OPEN INPUT JL-INPUT-FILE.
042600     IF WS-JLIN-STATUS NOT = '00'
042700         DISPLAY 'RVJLIMP: COULD NOT OPEN ' WS-JL-CURRENT-FILE-NAME
042800                 ' - STATUS = ' WS-JLIN-STATUS
042900         GO TO 200-EXIT
043000     END-IF.
043100*
043200     MOVE 'N' TO WS-JLIN-EOF-SW.
043300     MOVE ZEROS TO WS-FILE-LINE-COUNT WS-FILE-ERROR-COUNT
043400                   WS-FILE-SKIP-COUNT WS-FILE-IMPORT-COUNT.
043500*
043600     PERFORM 220-READ-ONE-LINE THRU 220-EXIT.
043700     PERFORM 210-PROCESS-ONE-LINE THRU 210-EXIT
043800             UNTIL WS-JLIN-EOF.
043900*
044000     IF WS-REVIEW-BATCH-CT > 0
044100         PERFORM 400-SAVE-BATCH-WITH-RETRY THRU 400-EXIT
044200     END-IF.
044300*
044400     CLOSE JL-INPUT-FILE.
044500     ADD 1 TO WS-RUN-FILE-COUNT.
044600     ADD WS-FILE-LINE-COUNT   TO WS-RUN-LINE-COUNT.
044700     ADD WS-FILE-ERROR-COUNT  TO WS-RUN-ERROR-COUNT.
044800     ADD WS-FILE-SKIP-COUNT   TO WS-RUN-SKIP-COUNT.
044900     ADD WS-FILE-IMPORT-COUNT TO WS-RUN-IMPORT-COUNT.
045000     DISPLAY 'RVJLIMP: FILE ' WS-JL-CURRENT-FILE-NAME
045100     DISPLAY '    LINES=' WS-FILE-LINE-COUNT
045200             ' IMPORTED=' WS-FILE-IMPORT-COUNT
045300             ' DUPLICATES=' WS-FILE-SKIP-COUNT
045400             ' REJECTED=' WS-FILE-ERROR-COUNT.
045500 200-EXIT.
045600     EXIT.
045700*****************************************************************
045800 210-PROCESS-ONE-LINE.
045900     ADD 1 TO WS-FILE-LINE-COUNT.
046000     MOVE JL-INPUT-REC TO JLR-RAW-LINE.
046100     CALL 'RVJLLIN' USING JL-LINE-RESULT.
046200*
046300     IF NOT JLR-LINE-VALID
046400         ADD 1 TO WS-FILE-ERROR-COUNT
046500         DISPLAY 'RVJLIMP: REJECTED LINE ' WS-FILE-LINE-COUNT
046600                 ' OF ' WS-JL-CURRENT-FILE-NAME
046700                 ' - MISSING ' JLR-FAILED-FIELD-NAME
046800     ELSE
046900         IF JLR-DATE-PARSE-FAILED
047000             DISPLAY 'RVJLIMP: REVIEWDATE DID NOT PARSE ON LINE '
047100                     WS-FILE-LINE-COUNT ' - STORED AS ZERO'
047200         END-IF
047300         PERFORM 340-CHECK-REVIEW-DEDUP THRU 340-EXIT
047400         IF WS-REVIEW-IS-DUP
047500             ADD 1 TO WS-FILE-SKIP-COUNT
047600         ELSE
047700             PERFORM 300-UPSERT-PROVIDER THRU 300-EXIT
047800             PERFORM 310-UPSERT-HOTEL THRU 310-EXIT
047900             PERFORM 320-UPSERT-REVIEWER THRU 320-EXIT
048000             PERFORM 350-ADD-REVIEW-TO-BATCH THRU 350-EXIT
048100             ADD 1 TO WS-FILE-IMPORT-COUNT
048200             IF WS-REVIEW-BATCH-CT NOT < JL-BATCH-SIZE
048300                 PERFORM 400-SAVE-BATCH-WITH-RETRY THRU 400-EXIT
048400             END-IF
048500         END-IF
048600     END-IF.
048700     PERFORM 220-READ-ONE-LINE THRU 220-EXIT.
048800 210-EXIT.
048900     EXIT.
049000*****************************************************************
049100 220-READ-ONE-LINE.
049200     READ JL-INPUT-FILE
049300         AT END
049400             MOVE 'Y' TO WS-JLIN-EOF-SW
049500     END-READ.
049600 220-EXIT.
049700     EXIT.
049800*****************************************************************
049900*    300-UPSERT-PROVIDER - "EXISTING WINS".  A FOUND PROVIDER IS
050000*    LEFT ALONE; A NEW ONE IS INSERTED AT ITS OWN PROVIDER-ID.
050100*****************************************************************
050200 300-UPSERT-PROVIDER.
050300     MOVE JLR-PROVIDER-ID TO WS-PROV-RBA.
050400     READ PROVIDER-FILE
050500         INVALID KEY
050600             MOVE JLR-PROVIDER-ID    TO WS-PROV-PROVIDER-ID
050700             MOVE JLR-PROVIDER-NAME  TO WS-PROV-PROVIDER-NAME
050800             WRITE FD-PROV-REC FROM WS-PROV-REC
050900                 INVALID KEY
051000                     DISPLAY 'RVJLIMP: COULD NOT ADD PROVIDER '
051100                             JLR-PROVIDER-ID
051200             END-WRITE
051300         NOT INVALID KEY
051400             CONTINUE
051500     END-READ.
051600 300-EXIT.
051700     EXIT.
051800*****************************************************************
051900*    310-UPSERT-HOTEL - SAME "EXISTING WINS" RULE AS 300- ABOVE.
052000*****************************************************************
052100 310-UPSERT-HOTEL.
052200     MOVE JLR-HOTEL-ID TO WS-HOTL-RBA.
052300     READ HOTEL-FILE
052400         INVALID KEY
052500             MOVE JLR-HOTEL-ID       TO WS-HOTL-HOTEL-ID
052600             MOVE JLR-HOTEL-NAME     TO WS-HOTL-HOTEL-NAME
052700             WRITE FD-HOTL-REC FROM WS-HOTL-REC
052800                 INVALID KEY
052900                     DISPLAY 'RVJLIMP: COULD NOT ADD HOTEL '
053000                             JLR-HOTEL-ID
053100             END-WRITE
053200         NOT INVALID KEY
053300             CONTINUE
053400     END-READ.
053500 310-EXIT.
053600     EXIT.
053700*****************************************************************
053800*    320-UPSERT-REVIEWER - THE FEED CARRIES NO REVIEWER KEY, SO
053900*    322-SCAN-FOR-REVIEWER DOES A FULL SEQUENTIAL SCAN ON
054000*    (DISPLAY-NAME, COUNTRY-NAME) BEFORE 326- ASSIGNS A NEW
054100*    SURROGATE KEY.  SEE THE WARNING IN RVREVWRR'S HEADER BEFORE
054200*    YOU ADD A SECONDARY INDEX HERE.
054300*****************************************************************
054400 320-UPSERT-REVIEWER.
054500     PERFORM 322-SCAN-FOR-REVIEWER THRU 322-EXIT.
054600     IF NOT WS-REVWR-FOUND
054700         PERFORM 326-INSERT-NEW-REVIEWER THRU 326-EXIT
054800     END-IF.
054900 320-EXIT.
055000     EXIT.
055100*****************************************************************
055200 322-SCAN-FOR-REVIEWER.
055300     MOVE 'N' TO WS-REVWR-FOUND-SW.
055400     MOVE 1   TO WS-RVWR-RBA.
055500     START REVIEWER-FILE KEY IS NOT LESS THAN WS-RVWR-RBA
055600         INVALID KEY
055700             GO TO 322-EXIT
055800     END-START.
055900 322-SCAN-LOOP.
056000     READ REVIEWER-FILE NEXT RECORD
056100         AT END
056200             GO TO 322-EXIT
056300     END-READ.
056400     IF FD-RVWR-DISPLAY-NAME = JLR-REVWR-DISPLAY-NAME
056500        AND FD-RVWR-COUNTRY-NAME = JLR-REVWR-COUNTRY-NAME
056600         MOVE 'Y' TO WS-REVWR-FOUND-SW
056700         MOVE FD-RVWR-REVIEWER-ID TO WS-RESOLVED-REVIEWER-ID
056800         GO TO 322-EXIT
056900     END-IF.
057000     GO TO 322-SCAN-LOOP.
057100 322-EXIT.
057200     EXIT.
057300*****************************************************************
057400 326-INSERT-NEW-REVIEWER.
057500     ADD 1 TO WS-REVIEWER-HIGH-RBA.
057600     MOVE WS-REVIEWER-HIGH-RBA     TO WS-RESOLVED-REVIEWER-ID.
057700     MOVE WS-REVIEWER-HIGH-RBA     TO WS-RVWR-RBA.
057800     MOVE WS-RESOLVED-REVIEWER-ID  TO WS-RVWR-REVIEWER-ID.
057900     MOVE JLR-REVWR-DISPLAY-NAME   TO WS-RVWR-DISPLAY-NAME.
058000     MOVE JLR-REVWR-COUNTRY-NAME   TO WS-RVWR-COUNTRY-NAME.
058100     MOVE JLR-REVWR-FLAG-NAME      TO WS-RVWR-FLAG-NAME.
058200     MOVE JLR-REVWR-GROUP-NAME     TO WS-RVWR-REVIEW-GROUP-NAME.
058300     MOVE JLR-REVWR-ROOM-TYPE-NAME TO WS-RVWR-ROOM-TYPE-NAME.
058400     MOVE JLR-REVWR-COUNTRY-ID     TO WS-RVWR-COUNTRY-ID.
058500     MOVE JLR-REVWR-LENGTH-OF-STAY TO WS-RVWR-LENGTH-OF-STAY.
058600     MOVE JLR-REVWR-GROUP-ID       TO WS-RVWR-REVIEW-GROUP-ID.
058700     MOVE JLR-REVWR-ROOM-TYPE-ID   TO WS-RVWR-ROOM-TYPE-ID.
058800     MOVE JLR-REVWR-REVIEWED-COUNT TO WS-RVWR-REVIEWED-COUNT.
058900     MOVE JLR-REVWR-IS-EXPERT-SW   TO WS-RVWR-IS-EXPERT-REVWR-SW.
059000     MOVE JLR-REVWR-SHOW-GLOBAL-SW TO WS-RVWR-IS-SHOW-GLOBAL-SW.
059100     MOVE JLR-REVWR-SHOW-RVWCT-SW  TO WS-RVWR-IS-SHOW-RVWCT-SW.
059200     WRITE FD-RVWR-REC FROM WS-RVWR-REC
059300         INVALID KEY
059400             DISPLAY 'RVJLIMP: COULD NOT ADD REVIEWER '
059500                     WS-RESOLVED-REVIEWER-ID
059600             SUBTRACT 1 FROM WS-REVIEWER-HIGH-RBA
059700     END-WRITE.
059800 326-EXIT.
059900     EXIT.
060000*****************************************************************
060100*    340-CHECK-REVIEW-DEDUP - REVIEW-FILE IS RELATIVE KEYED BY
060200*    REVIEW-ID, SO A DUPLICATE FEED LINE FOR A REVIEW ALREADY ON
060300*    FILE IS DETECTED WITH A SINGLE RANDOM READ.
060400*****************************************************************
060500 340-CHECK-REVIEW-DEDUP.
060600     MOVE JLR-REVIEW-ID TO WS-RVW-RBA.
060700     MOVE 'N' TO WS-REVIEW-DUP-SW.
060800     READ REVIEW-FILE
060900         INVALID KEY
061000             CONTINUE
061100         NOT INVALID KEY
061200             MOVE 'Y' TO WS-REVIEW-DUP-SW
061300     END-READ.
061400 340-EXIT.
061500     EXIT.
061600*****************************************************************
061700*    350-ADD-REVIEW-TO-BATCH - APPENDS THE CURRENT LINE'S REVIEW
061800*    TO THE MICRO-BATCH AND, VIA 360-, FLATTENS ITS GRADES AND
061900*    OVERALL-BY-PROVIDER ROWS INTO THEIR OWN BATCH TABLES.
062000*****************************************************************
062100 350-ADD-REVIEW-TO-BATCH.
062200     ADD 1 TO WS-REVIEW-BATCH-CT.
062300     MOVE JLR-REVIEW-ID
062400       TO WS-RVWB-REVIEW-ID(WS-REVIEW-BATCH-CT).
062500     MOVE JLR-HOTEL-ID
062600       TO WS-RVWB-HOTEL-ID(WS-REVIEW-BATCH-CT).
062700     MOVE JLR-PROVIDER-ID
062800       TO WS-RVWB-PROVIDER-ID(WS-REVIEW-BATCH-CT).
062900     MOVE WS-RESOLVED-REVIEWER-ID
063000       TO WS-RVWB-REVIEWER-ID(WS-REVIEW-BATCH-CT).
063100     MOVE JLR-RATING
063200       TO WS-RVWB-RATING(WS-REVIEW-BATCH-CT).
063300     MOVE JLR-CHECK-IN-MONTH-YEAR
063400       TO WS-RVWB-CHECK-IN-MONTH-YEAR(WS-REVIEW-BATCH-CT).
063500     MOVE JLR-ENCRYPTED-REVW-DATA
063600       TO WS-RVWB-ENCRYPTED-REVW-DATA(WS-REVIEW-BATCH-CT).
063700     MOVE JLR-FORMATTED-RATING
063800       TO WS-RVWB-FORMATTED-RATING(WS-REVIEW-BATCH-CT).
063900     MOVE JLR-FORMATTED-REVW-DATE
064000       TO WS-RVWB-FORMATTED-REVW-DATE(WS-REVIEW-BATCH-CT).
064100     MOVE JLR-RATING-TEXT
064200       TO WS-RVWB-RATING-TEXT(WS-REVIEW-BATCH-CT).
064300     MOVE JLR-RESPONDER-NAME
064400       TO WS-RVWB-RESPONDER-NAME(WS-REVIEW-BATCH-CT).
064500     MOVE JLR-RESPONSE-DATE-TEXT
064600       TO WS-RVWB-RESPONSE-DATE-TEXT(WS-REVIEW-BATCH-CT).
064700     MOVE JLR-RESPONSE-XLATE-SRC
064800       TO WS-RVWB-RESPONSE-XLATE-SRC(WS-REVIEW-BATCH-CT).
064900     MOVE JLR-REVIEW-COMMENTS
065000       TO WS-RVWB-REVIEW-COMMENTS(WS-REVIEW-BATCH-CT).
065100     MOVE JLR-REVIEW-NEGATIVES
065200       TO WS-RVWB-REVIEW-NEGATIVES(WS-REVIEW-BATCH-CT).
065300     MOVE JLR-REVIEW-POSITIVES
065400       TO WS-RVWB-REVIEW-POSITIVES(WS-REVIEW-BATCH-CT).
065500     MOVE JLR-REVIEW-PROVDR-LOGO
065600       TO WS-RVWB-REVIEW-PROVDR-LOGO(WS-REVIEW-BATCH-CT).
065700     MOVE JLR-REVIEW-PROVDR-TEXT
065800       TO WS-RVWB-REVIEW-PROVDR-TEXT(WS-REVIEW-BATCH-CT).
065900     MOVE JLR-REVIEW-TITLE
066000       TO WS-RVWB-REVIEW-TITLE(WS-REVIEW-BATCH-CT).
066100     MOVE JLR-XLATE-SOURCE
066200       TO WS-RVWB-XLATE-SOURCE(WS-REVIEW-BATCH-CT).
066300     MOVE JLR-XLATE-TARGET
066400       TO WS-RVWB-XLATE-TARGET(WS-REVIEW-BATCH-CT).
066500     MOVE JLR-REVIEW-DATE
066600       TO WS-RVWB-REVIEW-DATE(WS-REVIEW-BATCH-CT).
066700     MOVE JLR-ORIGINAL-TITLE
066800       TO WS-RVWB-ORIGINAL-TITLE(WS-REVIEW-BATCH-CT).
066900     MOVE JLR-ORIGINAL-COMMENT
067000       TO WS-RVWB-ORIGINAL-COMMENT(WS-REVIEW-BATCH-CT).
067100     MOVE JLR-FORMATTED-RESP-DATE
067200       TO WS-RVWB-FORMATTED-RESP-DATE(WS-REVIEW-BATCH-CT).
067300     MOVE JLR-SHOW-REVW-RESP-SW
067400       TO WS-RVWB-SHOW-REVW-RESP-SW(WS-REVIEW-BATCH-CT).
067500     PERFORM 360-ADD-GRADES-AND-OBP-TO-BATCH THRU 360-EXIT.
067600 350-EXIT.
067700     EXIT.
067800*****************************************************************
067900 360-ADD-GRADES-AND-OBP-TO-BATCH.
068000     PERFORM 362-ADD-ONE-OBP-ROW THRU 362-EXIT
068100             VARYING WS-SCAN-IDX FROM 1 BY 1
068200             UNTIL WS-SCAN-IDX > JLR-OBP-COUNT.
068300 360-EXIT.
068400     EXIT.
068500*****************************************************************
068600 362-ADD-ONE-OBP-ROW.
068700*    RQ1472 - EACH overallByProviders[] ENTRY NAMES ITS OWN
068800*    PROVIDER, INDEPENDENT OF THE REVIEW'S OWN comment.providerId -
068900*    THAT PROVIDER MUST BE UPSERTED TOO, NOT JUST THE REVIEW'S.
069000     PERFORM 366-UPSERT-OBP-PROVIDER THRU 366-EXIT.
069100     ADD 1 TO WS-OBP-BATCH-CT.
069200     MOVE JLR-REVIEW-ID
069300       TO WS-OBPB-REVIEW-ID(WS-OBP-BATCH-CT).
069400     MOVE JLR-OBP-PROVIDER-ID(WS-SCAN-IDX)
069500       TO WS-OBPB-PROVIDER-ID(WS-OBP-BATCH-CT).
069600     MOVE JLR-OBP-OVERALL-SCORE(WS-SCAN-IDX)
069700       TO WS-OBPB-OVERALL-SCORE(WS-OBP-BATCH-CT).
069800     MOVE JLR-OBP-REVIEW-COUNT(WS-SCAN-IDX)
069900       TO WS-OBPB-REVIEW-COUNT(WS-OBP-BATCH-CT).
070000     PERFORM 364-ADD-GRADE-ROWS THRU 364-EXIT
070100             VARYING WS-COMMA-IDX FROM 1 BY 1
070200             UNTIL WS-COMMA-IDX > JLR-OBP-GRADE-COUNT(WS-SCAN-IDX).
070300 362-EXIT.
070400     EXIT.
070500*****************************************************************
070600*    366-UPSERT-OBP-PROVIDER - SAME "EXISTING WINS" RULE AS 300-
070700*    ABOVE, KEYED OFF THE OBP ENTRY'S OWN PROVIDER-ID/NAME RATHER
070800*    THAN THE REVIEW'S comment-LEVEL ONE (RQ1472).
070900*****************************************************************
071000 366-UPSERT-OBP-PROVIDER.
071100     MOVE JLR-OBP-PROVIDER-ID(WS-SCAN-IDX) TO WS-PROV-RBA.
071200     READ PROVIDER-FILE
071300         INVALID KEY
071400             MOVE JLR-OBP-PROVIDER-ID(WS-SCAN-IDX)
071500               TO WS-PROV-PROVIDER-ID
071600             MOVE JLR-OBP-PROVIDER-NAME(WS-SCAN-IDX)
071700               TO WS-PROV-PROVIDER-NAME
071800             WRITE FD-PROV-REC FROM WS-PROV-REC
071900                 INVALID KEY
072000                     DISPLAY 'RVJLIMP: COULD NOT ADD PROVIDER '
072100                             JLR-OBP-PROVIDER-ID(WS-SCAN-IDX)
072200             END-WRITE
072300         NOT INVALID KEY
072400             CONTINUE
072500     END-READ.
072600 366-EXIT.
072700     EXIT.
072800*****************************************************************
072900 364-ADD-GRADE-ROWS.
073000     ADD 1 TO WS-GRADES-BATCH-CT.
073100     MOVE JLR-REVIEW-ID
073200       TO WS-GRDB-REVIEW-ID(WS-GRADES-BATCH-CT).
073300     MOVE JLR-GRADE-CATEGORY(WS-SCAN-IDX, WS-COMMA-IDX)
073400       TO WS-GRDB-CATEGORY(WS-GRADES-BATCH-CT).
073500     MOVE JLR-GRADE-SCORE(WS-SCAN-IDX, WS-COMMA-IDX)
073600       TO WS-GRDB-SCORE(WS-GRADES-BATCH-CT).
073700 364-EXIT.
073800     EXIT.
073900*****************************************************************
074000*    400-SAVE-BATCH-WITH-RETRY - ATTEMPTS THE WHOLE MICRO-BATCH
074100*    AS A BULK WRITE PASS FIRST; IF ANY REVIEW-ID IN THE BATCH
074200*    TURNS OUT TO ALREADY BE ON FILE (TWO FEED LINES FOR THE SAME
074300*    REVIEW IN ONE MICRO-BATCH - RARE, BUT RQ1407 SAW IT), THE
074400*    BULK PASS IS ABANDONED AND 410-SAVE-ONE-REVIEW-WITH-RETRY
074500*    REDOES THE REMAINDER ONE REVIEW AT A TIME, SKIPPING JUST THE
074600*    REVIEW(S) THAT ARE ALREADY THERE (RQ1475 - THE BULK PASS IS
074700*    NOT TRANSACTIONAL, SO 1..WS-BULK-FAIL-IDX-1 ARE ALREADY ON
074800*    FILE BEFORE THE FAILURE IS EVEN SEEN - 410- NOW PICKS UP AT
074900*    WS-BULK-FAIL-IDX RATHER THAN RESTARTING AT 1, AND 408- FILLS
075000*    IN THE DETAIL ROWS THE ALREADY-COMMITTED ENTRIES ARE OWED).
075100*****************************************************************
075200 400-SAVE-BATCH-WITH-RETRY.
075300     MOVE 'N' TO WS-BULK-FAILED-SW.
075400     MOVE ZEROS TO WS-BULK-FAIL-IDX.
075500     PERFORM 402-BULK-WRITE-REVIEWS THRU 402-EXIT
075600             VARYING WS-SCAN-IDX FROM 1 BY 1
075700             UNTIL WS-SCAN-IDX > WS-REVIEW-BATCH-CT
075800                OR WS-BULK-FAILED.
075900*
076000     IF WS-BULK-FAILED
076100*        RQ1475 - ENTRIES BEFORE WS-BULK-FAIL-IDX ARE ALREADY
076200*        PHYSICALLY ON FILE FROM THE BULK PASS ABOVE - DO NOT LET
076300*        410- RE-WRITE (AND THEREBY "DUPLICATE-SKIP") THEM.  THEY
076400*        STILL NEED THEIR GRADES/OBP DETAIL ROWS, WHICH THE BULK
076500*        PASS NEVER GOT TO RUN.
076600         PERFORM 408-WRITE-DETAIL-FOR-COMMITTED THRU 408-EXIT
076700                 VARYING WS-SCAN-IDX FROM 1 BY 1
076800                 UNTIL WS-SCAN-IDX >= WS-BULK-FAIL-IDX
076900         PERFORM 410-SAVE-ONE-REVIEW-WITH-RETRY THRU 410-EXIT
077000                 VARYING WS-SCAN-IDX FROM WS-BULK-FAIL-IDX BY 1
077100                 UNTIL WS-SCAN-IDX > WS-REVIEW-BATCH-CT
077200     ELSE
077300         PERFORM 404-BULK-WRITE-GRADES THRU 404-EXIT
077400                 VARYING WS-SCAN-IDX FROM 1 BY 1
077500                 UNTIL WS-SCAN-IDX > WS-GRADES-BATCH-CT
077600         PERFORM 406-BULK-WRITE-OBP THRU 406-EXIT
077700                 VARYING WS-SCAN-IDX FROM 1 BY 1
077800                 UNTIL WS-SCAN-IDX > WS-OBP-BATCH-CT
077900     END-IF.
078000*
078100     PERFORM 420-CLEAR-BATCH-TABLES THRU 420-EXIT.
078200 400-EXIT.
078300     EXIT.
078400*****************************************************************
078500 402-BULK-WRITE-REVIEWS.
078600     MOVE WS-REVIEW-TBL(WS-SCAN-IDX) TO FD-RVW-REC.
078700     MOVE WS-RVWB-REVIEW-ID(WS-SCAN-IDX) TO WS-RVW-RBA.
078800     WRITE FD-RVW-REC
078900         INVALID KEY
079000             MOVE 'Y' TO WS-BULK-FAILED-SW
079100             MOVE WS-SCAN-IDX TO WS-BULK-FAIL-IDX
079200     END-WRITE.
079300 402-EXIT.
079400     EXIT.
079500*****************************************************************
079600 404-BULK-WRITE-GRADES.
079700     MOVE WS-GRADES-TBL(WS-SCAN-IDX) TO FD-GRD-REC.
079800     WRITE FD-GRD-REC.
079900 404-EXIT.
080000     EXIT.
080100*****************************************************************
080200 406-BULK-WRITE-OBP.
080300     MOVE WS-OBP-TBL(WS-SCAN-IDX) TO FD-OBP-REC.
080400     WRITE FD-OBP-REC.
080500 406-EXIT.
080600     EXIT.
080700*****************************************************************
080800*    408-WRITE-DETAIL-FOR-COMMITTED - GRADES/OBP ROWS FOR THE
080900*    REVIEWS THE BULK PASS ABOVE ALREADY WROTE BEFORE IT HIT THE
081000*    DUPLICATE (RQ1475).  412-/414- MATCH ON REVIEW-ID SO THIS IS
081100*    SAFE TO PERFORM OVER THE FULL GRADES/OBP BATCH TABLES.
081200*****************************************************************
081300 408-WRITE-DETAIL-FOR-COMMITTED.
081400     PERFORM 412-WRITE-MATCHING-GRADES THRU 412-EXIT
081500             VARYING WS-COMMA-IDX FROM 1 BY 1
081600             UNTIL WS-COMMA-IDX > WS-GRADES-BATCH-CT.
081700     PERFORM 414-WRITE-MATCHING-OBP THRU 414-EXIT
081800             VARYING WS-COMMA-IDX FROM 1 BY 1
081900             UNTIL WS-COMMA-IDX > WS-OBP-BATCH-CT.
082000 408-EXIT.
082100     EXIT.
082200*****************************************************************
082300 410-SAVE-ONE-REVIEW-WITH-RETRY.
082400     MOVE WS-REVIEW-TBL(WS-SCAN-IDX) TO FD-RVW-REC.
082500     MOVE WS-RVWB-REVIEW-ID(WS-SCAN-IDX) TO WS-RVW-RBA.
082600     WRITE FD-RVW-REC
082700         INVALID KEY
082800             ADD 1 TO WS-FILE-SKIP-COUNT
082900             DISPLAY 'RVJLIMP: REVIEW ALREADY ON FILE, SKIPPING '
083000                     'ITS DETAIL ROWS - REVIEW-ID = '
083100                     WS-RVWB-REVIEW-ID(WS-SCAN-IDX)
083200             GO TO 410-EXIT
083300     END-WRITE.
083400     PERFORM 412-WRITE-MATCHING-GRADES THRU 412-EXIT
083500             VARYING WS-COMMA-IDX FROM 1 BY 1
083600             UNTIL WS-COMMA-IDX > WS-GRADES-BATCH-CT.
083700     PERFORM 414-WRITE-MATCHING-OBP THRU 414-EXIT
083800             VARYING WS-COMMA-IDX FROM 1 BY 1
083900             UNTIL WS-COMMA-IDX > WS-OBP-BATCH-CT.
084000 410-EXIT.
084100     EXIT.
084200*****************************************************************
084300 412-WRITE-MATCHING-GRADES.
084400     IF WS-GRDB-REVIEW-ID(WS-COMMA-IDX)
084500        = WS-RVWB-REVIEW-ID(WS-SCAN-IDX)
084600         MOVE WS-GRADES-TBL(WS-COMMA-IDX) TO FD-GRD-REC
084700         WRITE FD-GRD-REC
084800     END-IF.
084900 412-EXIT.
085000     EXIT.
085100*****************************************************************
085200 414-WRITE-MATCHING-OBP.
085300     IF WS-OBPB-REVIEW-ID(WS-COMMA-IDX)
085400        = WS-RVWB-REVIEW-ID(WS-SCAN-IDX)
085500         MOVE WS-OBP-TBL(WS-COMMA-IDX) TO FD-OBP-REC
085600         WRITE FD-OBP-REC
085700     END-IF.
085800 414-EXIT.
085900     EXIT.
086000*****************************************************************
086100 420-CLEAR-BATCH-TABLES.
086200     MOVE ZEROS TO WS-REVIEW-BATCH-CT.
086300     MOVE ZEROS TO WS-GRADES-BATCH-CT.
086400     MOVE ZEROS TO WS-OBP-BATCH-CT.
086500 420-EXIT.
086600     EXIT.
086700*****************************************************************
086800*    700-OPEN-FILES / 790-CLOSE-FILES
086900*****************************************************************
087000 700-OPEN-FILES.
087100     OPEN I-O    JL-CONTROL-FILE.
087200     IF WS-CTL-STATUS NOT = '00'
087300         DISPLAY 'RVJLIMP: CONTROL FILE OPEN STATUS = '
087400                 WS-CTL-STATUS
087500     END-IF.
087600     OPEN I-O    PROVIDER-FILE.
087700     OPEN I-O    HOTEL-FILE.
087800     OPEN I-O    REVIEWER-FILE.
087900     OPEN I-O    REVIEW-FILE.
088000     OPEN EXTEND GRADES-FILE.
088100     OPEN EXTEND OBP-FILE.
088200     PERFORM 706-FIND-REVIEWER-HIGH-KEY THRU 706-EXIT.
088300 700-EXIT.
088400     EXIT.
088500*****************************************************************
088600 706-FIND-REVIEWER-HIGH-KEY.
088700     MOVE ZEROS TO WS-REVIEWER-HIGH-RBA.
088800     MOVE 1     TO WS-RVWR-RBA.
088900     START REVIEWER-FILE KEY IS NOT LESS THAN WS-RVWR-RBA
089000         INVALID KEY
089100             GO TO 706-EXIT
089200     END-START.
089300 706-SCAN-LOOP.
089400     READ REVIEWER-FILE NEXT RECORD
089500         AT END
089600             GO TO 706-EXIT
089700     END-READ.
089800     MOVE WS-RVWR-RBA TO WS-REVIEWER-HIGH-RBA.
089900     GO TO 706-SCAN-LOOP.
090000 706-EXIT.
090100     EXIT.
090200*****************************************************************
090300 790-CLOSE-FILES.
090400     CLOSE JL-CONTROL-FILE.
090500     CLOSE PROVIDER-FILE.
090600     CLOSE HOTEL-FILE.
090700     CLOSE REVIEWER-FILE.
090800     CLOSE REVIEW-FILE.
090900     CLOSE GRADES-FILE.
091000     CLOSE OBP-FILE.
091100 790-EXIT.
091200     EXIT.
091300*****************************************************************
091400*    705/710/720 - THE RUN-IN-PROGRESS OVERLAP GUARD (RQ1433).
091500*****************************************************************
091600 705-CHECK-OVERLAP-GUARD.
091700     MOVE 1   TO WS-CTL-RBA.
091800     MOVE 'N' TO WS-RUN-SKIP-SW.
091900     READ JL-CONTROL-FILE
092000         INVALID KEY
092100             DISPLAY 'RVJLIMP: NO RUN-STATUS RECORD YET - '
092200                     'TREATING AS NOT RUNNING'
092300         NOT INVALID KEY
092400             IF JLC-RUN-IN-PROGRESS
092500                 MOVE 'Y' TO WS-RUN-SKIP-SW
092600             END-IF
092700     END-READ.
092800 705-EXIT.
092900     EXIT.
093000*****************************************************************
093100 710-SET-RUN-IN-PROGRESS.
093200     MOVE 1   TO WS-CTL-RBA.
093300     MOVE 'S' TO JLC-RECORD-TYPE.
093400     MOVE 'Y' TO JLC-RUN-IN-PROGRS-SW.
093500     PERFORM 712-BUILD-RUN-START-STAMP THRU 712-EXIT.
093600     REWRITE JL-CONTROL-REC
093700         INVALID KEY
093800             WRITE JL-CONTROL-REC
093900                 INVALID KEY
094000                     DISPLAY 'RVJLIMP: COULD NOT SET THE '
094100                             'RUN-IN-PROGRESS SWITCH'
094200             END-WRITE
094300     END-REWRITE.
094400 710-EXIT.
094500     EXIT.
094600*****************************************************************
094700 712-BUILD-RUN-START-STAMP.
094800     MOVE ZEROS TO WS-RUN-START-STAMP-AREA.
094900     MOVE '20' TO WS-RUN-START-STAMP(1:2).
095000     MOVE CURRENT-YEAR   TO WS-RUN-START-STAMP(3:2).
095100     MOVE CURRENT-MONTH  TO WS-RUN-START-STAMP(5:2).
095200     MOVE CURRENT-DAY    TO WS-RUN-START-STAMP(7:2).
095300     MOVE CURRENT-HOUR   TO WS-RUN-START-STAMP(9:2).
095400     MOVE CURRENT-MINUTE TO WS-RUN-START-STAMP(11:2).
095500     MOVE CURRENT-SECOND TO WS-RUN-START-STAMP(13:2).
095600     MOVE WS-RUN-START-STAMP TO JLC-RUN-START-STAMP.
095700 712-EXIT.
095800     EXIT.
095900*****************************************************************
096000 720-CLEAR-RUN-IN-PROGRESS.
096100     MOVE 1   TO WS-CTL-RBA.
096200     MOVE 'S' TO JLC-RECORD-TYPE.
096300     MOVE 'N' TO JLC-RUN-IN-PROGRS-SW.
096400     REWRITE JL-CONTROL-REC
096500         INVALID KEY
096600             DISPLAY 'RVJLIMP: COULD NOT CLEAR THE '
096700                     'RUN-IN-PROGRESS SWITCH'
096800     END-REWRITE.
096900 720-EXIT.
097000     EXIT.
097100*****************************************************************
097200*    900-REPORT-RUN-TOTALS - DISPLAY ONLY, PER RQ1407.  OPERATIONS
097300*    DECIDED NO PRINTED REPORT WAS NEEDED FOR THIS FEED - THE RUN
097400*    LOG DISPLAY LINES ARE PICKED UP BY THE JOB-STEP LISTING.
097500*****************************************************************
097600 900-REPORT-RUN-TOTALS.
097700     DISPLAY ' '.
097800     DISPLAY 'RVJLIMP RUN TOTALS'.
097900     DISPLAY '    FILES PROCESSED    = ' WS-RUN-FILE-COUNT.
098000     DISPLAY '    LINES READ         = ' WS-RUN-LINE-COUNT.
098100     DISPLAY '    REVIEWS IMPORTED   = ' WS-RUN-IMPORT-COUNT.
098200     DISPLAY '    DUPLICATES SKIPPED = ' WS-RUN-SKIP-COUNT.
098300     DISPLAY '    LINES REJECTED     = ' WS-RUN-ERROR-COUNT.
098400 900-EXIT.
098500     EXIT.
