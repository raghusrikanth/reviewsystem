000100*****************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF IBM                        *
000300*    ALL RIGHTS RESERVED                                         *
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600*****************************************************************
000700 PROGRAM-ID.  RVJLLIN.
000800 AUTHOR.  DOUG STOUT.
000900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
001000 DATE-WRITTEN.  06/30/03.
001100 DATE-COMPILED.  06/30/03.
001200 SECURITY.  NON-CONFIDENTIAL.
001300*
001400*    PARSES AND VALIDATES ONE LINE OF THE HOTEL-REVIEW JL FEED AND
001500*    MAPS IT INTO JL-LINE-RESULT FOR RVJLIMP.  RVJLLIN DOES NO FILE
001600*    I/O OF ITS OWN - IT IS CALLED ONCE PER LINE, THE SAME DIVISION
001700*    OF LABOR SAM3ABND USED WHEN IT CALLED SAM4ABND FOR EACH
001800*    TRANSACTION RECORD.
001900*
002000*    THE FEED CARRIES ONE JSON OBJECT PER LINE.  THIS SHOP HAS NO
002100*    JSON PARSER ON THIS BOX, SO THE FIELDS ARE LOCATED BY SCANNING
002200*    FOR THE QUOTED TAG NAME FOLLOWED BY A COLON, THE SAME WAY
002300*    ADSORT1 SCANS A FIXED TAG OUT OF A VENDOR TRANSMISSION RECORD.
002400*    A TAG THAT IS NOT PRESENT, OR WHOSE VALUE IS A NESTED OBJECT
002500*    OR ARRAY, IS SIMPLY SKIPPED - THIS ROUTINE ONLY LIFTS SCALAR
002600*    VALUES (STRING, NUMBER, NULL) OUT OF THE LINE.
002700*
002800*    CHANGE LOG
002900*    YYMMDD  WHO  TICKET    DESCRIPTION
003000*    030630  DBS  RQ1407    ORIGINAL
003100*    030728  DBS  RQ1419    ADDED 300-EXTRACT-AND-MAP-COMMENT - FIRST
003200*                           CUT ONLY MAPPED THE REQUIRED FIELDS
003300*    030811  DBS  RQ1426    ADDED 400-EXTRACT-OBP-TABLE FOR THE
003400*                           overallByProviders[] ARRAY AND THE NESTED
003500*                           grades{} CATEGORY SCORES
003600*    031002  DBS  RQ1407    REVIEWDATE PARSE FAILURE NO LONGER FAILS
003700*                           THE WHOLE LINE - FLAGS JLR-DATE-PARSE-
003800*                           FAILED AND KEEPS GOING, PER RQ1407 FOLLOW-UP
003900*    040209  DBS  RQ1455    MAPPED THE THREE REVIEWER INDICATOR BYTES
004000*    040301  DBS  RQ1461    CORRECTED hotelName/reviewProviderText/
004100*                           checkInDateMonthAndYear/responseDateText/
004200*                           flagName/isShowGlobalIcon/isShowReviewed-
004300*                           Count/provider TAG LITERALS - THESE WERE
004400*                           NEVER FOUND ON A LINE MATCHING THE FEED'S
004500*                           DOCUMENTED LAYOUT
004600*    040301  DBS  RQ1468    000-VALIDATE-AND-MAP NOW INITIALIZES THE
004700*                           WHOLE MAPPED FIELD AREA BEFORE THE TAG
004800*                           SCANS RUN - AN OPTIONAL FIELD MISSING ON
004900*                           ONE LINE WAS INHERITING THE PRIOR LINE'S
005000*                           VALUE.  ALSO ADDED A REAL isShowReview-
005100*                           Response LOOKUP - IT WAS PIGGYBACKING ON
005200*                           formattedResponseDate BEING FOUND
005300*    040415  DBS  RQ1407    REVIEWDATE IS STORED YYYYMMDDHHMMSS, A
005400*                           4-DIGIT YEAR FROM THE START - NO CHANGE
005500*                           REQUIRED FOR THIS PROGRAM
005600*    150114  DBS  RQ1472    400-EXTRACT-OBP-TABLE NOW MOVES WS-OBP-
005700*                           CHUNK-CT TO JLR-OBP-COUNT AFTER 410-
005800*                           SPLIT-OBP-CHUNKS RUNS - JLR-OBP-COUNT
005900*                           WAS NEVER SET TO ANYTHING BUT ZERO, SO
006000*                           RVJLIMP NEVER SAW AN OBP ROW TO ADD
006100*****************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS JL-DIGIT-CLASS IS '0' THRU '9'.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*    RVJLLIN OWNS NO FILES - SEE RVJLIMP.
007200*****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500*****************************************************************
007600 WORKING-STORAGE SECTION.
007700*****************************************************************
007800 77  WS-TAG-SEARCH-LEN          PIC 9(4)     COMP.
007900 77  WS-SCAN-SOURCE-LEN         PIC 9(4)     COMP.
008000 77  WS-OBP-ARRAY-LEN           PIC 9(4)     COMP.
008100 77  WS-GRADE-BODY-LEN          PIC 9(4)     COMP.
008200 77  WS-SCAN-IDX                PIC 9(4)     COMP.
008300 77  WS-DEPTH-CTR               PIC S9(4)    COMP.
008400 77  WS-CHUNK-START             PIC 9(4)     COMP.
008500 77  WS-COMMA-IDX               PIC 9(4)     COMP.
008600 77  WS-COLON-IDX               PIC 9(4)     COMP.
008700 77  WS-PIC9-WORK               PIC 9(18)    COMP-3.
008800 77  WS-PICS-WORK               PIC S9(9)V99 COMP-3.
008900*
009000 01  WS-SCAN-FIELDS.
009100     05  WS-SCAN-SOURCE         PIC X(4000).
009200     05  WS-TAG-NAME            PIC X(30).
009300     05  WS-TAG-SEARCH          PIC X(34).
009400     05  WS-TAG-FOUND-SW        PIC X(01).
009500         88  WS-TAG-FOUND       VALUE 'Y'.
009600     05  WS-TAG-VALUE           PIC X(4000).
009700     05  WS-TAG-REMAINDER       PIC X(4000).
009800     05  WS-SCAN-BEFORE         PIC X(4000).
009900     05  FILLER                 PIC X(10).
010000*
010100 01  WS-OBP-FIELDS.
010200     05  WS-OBP-ARRAY-BODY      PIC X(4000).
010300     05  WS-OBP-CHUNK           PIC X(4000) OCCURS 10 TIMES.
010400     05  WS-OBP-CHUNK-CT        PIC 9(2)    COMP.
010500     05  WS-GRADE-BODY          PIC X(2000).
010600     05  WS-GRADE-PAIR          PIC X(200) OCCURS 20 TIMES.
010700     05  WS-GRADE-PAIR-CT       PIC 9(2)    COMP.
010800     05  WS-GRADE-CAT-WORK      PIC X(40).
010900     05  WS-GRADE-SCORE-WORK    PIC X(10).
011000     05  FILLER                 PIC X(10).
011100*
011200 01  WS-EDIT-FIELDS.
011300     05  WS-NUM-EDIT-AREA       PIC X(20) JUSTIFIED RIGHT.
011400     05  WS-NUM-EDIT-NINES REDEFINES WS-NUM-EDIT-AREA
011500                                PIC 9(20).
011600     05  WS-RATING-WHOLE        PIC X(10).
011700     05  WS-RATING-FRAC         PIC X(10).
011800     05  WS-RATING-WHOLE-AREA   PIC X(10) JUSTIFIED RIGHT.
011900     05  WS-RATING-WHOLE-9 REDEFINES WS-RATING-WHOLE-AREA
012000                                PIC 9(10).
012100     05  WS-RATING-FRAC-DIGIT   PIC 9(01).
012200     05  FILLER                 PIC X(10).
012300*
012400 COPY RVJLPARM.
012500*
012600 LINKAGE SECTION.
012700 COPY RVJLLINE.
012800*****************************************************************
012900 PROCEDURE DIVISION USING JL-LINE-RESULT.
013000*****************************************************************
013100 000-VALIDATE-AND-MAP.
013200     MOVE JLR-RAW-LINE    TO WS-SCAN-SOURCE.
013300*    RQ1468 - A FIELD THIS CALL DOES NOT FIND MUST NOT INHERIT THE
013400*    PRIOR LINE'S VALUE FOR THAT SAME FIELD, SINCE RVJLIMP MOVES
013500*    THE WHOLE MAPPED AREA STRAIGHT INTO THE REVIEW/REVIEWER ROWS -
013600*    INITIALIZE EVERY MAPPED FIELD BEFORE THE TAG SCANS BEGIN.
013700     INITIALIZE JLR-HOTEL-ID JLR-HOTEL-NAME JLR-PROVIDER-ID
013800                JLR-PROVIDER-NAME JLR-REVIEW-ID JLR-RATING
013900                JLR-CHECK-IN-MONTH-YEAR JLR-ENCRYPTED-REVW-DATA
014000                JLR-FORMATTED-RATING JLR-FORMATTED-REVW-DATE
014100                JLR-RATING-TEXT JLR-RESPONDER-NAME
014200                JLR-RESPONSE-DATE-TEXT JLR-RESPONSE-XLATE-SRC
014300                JLR-REVIEW-COMMENTS JLR-REVIEW-NEGATIVES
014400                JLR-REVIEW-POSITIVES JLR-REVIEW-PROVDR-LOGO
014500                JLR-REVIEW-PROVDR-TEXT JLR-REVIEW-TITLE
014600                JLR-XLATE-SOURCE JLR-XLATE-TARGET JLR-REVIEW-DATE
014700                JLR-ORIGINAL-TITLE JLR-ORIGINAL-COMMENT
014800                JLR-FORMATTED-RESP-DATE JLR-SHOW-REVW-RESP-SW
014900                JLR-REVWR-DISPLAY-NAME JLR-REVWR-COUNTRY-NAME
015000                JLR-REVWR-FLAG-NAME JLR-REVWR-GROUP-NAME
015100                JLR-REVWR-ROOM-TYPE-NAME JLR-REVWR-COUNTRY-ID
015200                JLR-REVWR-LENGTH-OF-STAY JLR-REVWR-GROUP-ID
015300                JLR-REVWR-ROOM-TYPE-ID JLR-REVWR-REVIEWED-COUNT
015400                JLR-REVWR-IS-EXPERT-SW JLR-REVWR-SHOW-GLOBAL-SW
015500                JLR-REVWR-SHOW-RVWCT-SW JLR-OBP-COUNT
015600                JLR-OBP-TABLE.
015700     MOVE 'N' TO JLR-SHOW-REVW-RESP-SW.
015800     MOVE 'N' TO JLR-REVWR-IS-EXPERT-SW.
015900     MOVE 'N' TO JLR-REVWR-SHOW-GLOBAL-SW.
016000     MOVE 'N' TO JLR-REVWR-SHOW-RVWCT-SW.
016100     MOVE 'Y'             TO JLR-LINE-VALID-SW.
016200     MOVE SPACES          TO JLR-FAILED-FIELD-NAME.
016300     MOVE 'N'             TO JLR-DATE-PARSE-FAILED-SW.
016400*
016500     PERFORM 100-VALIDATE-TOP-LEVEL-FIELDS THRU 100-EXIT.
016600*
016700     IF JLR-LINE-VALID
016800         PERFORM 200-VALIDATE-COMMENT-FIELDS THRU 200-EXIT
016900     END-IF.
017000*
017100     IF JLR-LINE-VALID
017200         PERFORM 300-EXTRACT-AND-MAP-COMMENT THRU 300-EXIT
017300     END-IF.
017400*
017500     IF JLR-LINE-VALID
017600         PERFORM 400-EXTRACT-OBP-TABLE THRU 400-EXIT
017700     END-IF.
017800*
017900     GOBACK.
018000*****************************************************************
018100*    100-VALIDATE-TOP-LEVEL-FIELDS - CONFIRMS EVERY TAG IN THE
018200*    JL-REQ-TOP-FLD TABLE (RVJLPARM) IS PRESENT SOMEWHERE ON THE
018300*    LINE.  A MISSING TAG FAILS THE WHOLE LINE - RVJLIMP COUNTS IT
018400*    AS A REJECT AND MOVES ON, IT DOES NOT ABEND THE RUN.
018500*****************************************************************
018600 100-VALIDATE-TOP-LEVEL-FIELDS.
018700     MOVE 1 TO WS-SCAN-IDX.
018800 100-VALIDATE-LOOP.
018900     IF WS-SCAN-IDX > JL-REQ-TOP-FIELD-CT
019000         GO TO 100-EXIT
019100     END-IF.
019200     MOVE JL-REQ-TOP-FLD(WS-SCAN-IDX) TO WS-TAG-NAME.
019300     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
019400     IF NOT WS-TAG-FOUND
019500         MOVE 'N'                      TO JLR-LINE-VALID-SW
019600         MOVE JL-REQ-TOP-FLD(WS-SCAN-IDX) TO JLR-FAILED-FIELD-NAME
019700         GO TO 100-EXIT
019800     END-IF.
019900     ADD 1 TO WS-SCAN-IDX.
020000     GO TO 100-VALIDATE-LOOP.
020100 100-EXIT.
020200     EXIT.
020300*****************************************************************
020400*    200-VALIDATE-COMMENT-FIELDS - SAME IDEA AS 100- ABOVE, FOR
020500*    THE TAGS THAT MUST APPEAR INSIDE THE comment OBJECT (THE
020600*    RAW-LINE SCAN DOES NOT CARE WHICH BRACE LEVEL THE TAG IS AT,
020700*    SINCE EACH OF THESE TAG NAMES ONLY APPEARS ONCE ON THE LINE).
020800*****************************************************************
020900 200-VALIDATE-COMMENT-FIELDS.
021000     MOVE 1 TO WS-SCAN-IDX.
021100 200-VALIDATE-LOOP.
021200     IF WS-SCAN-IDX > JL-REQ-CMT-FIELD-CT
021300         GO TO 200-EXIT
021400     END-IF.
021500     MOVE JL-REQ-CMT-FLD(WS-SCAN-IDX) TO WS-TAG-NAME.
021600     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
021700     IF NOT WS-TAG-FOUND
021800         MOVE 'N'                      TO JLR-LINE-VALID-SW
021900         MOVE JL-REQ-CMT-FLD(WS-SCAN-IDX) TO JLR-FAILED-FIELD-NAME
022000         GO TO 200-EXIT
022100     END-IF.
022200     ADD 1 TO WS-SCAN-IDX.
022300     GO TO 200-VALIDATE-LOOP.
022400 200-EXIT.
022500     EXIT.
022600*****************************************************************
022700*    300-EXTRACT-AND-MAP-COMMENT - LIFTS EVERY comment.* SCALAR
022800*    THIS BUILD CARES ABOUT STRAIGHT INTO JL-LINE-RESULT.  EACH
022900*    FIELD IS ITS OWN CALL TO 310-FIND-TAG-VALUE BECAUSE THE
023000*    TARGET DATA-NAME AND ITS EDIT RULES DIFFER FIELD TO FIELD -
023100*    SEE RQ1419 IN THE CHANGE LOG ABOVE.
023200*****************************************************************
023300 300-EXTRACT-AND-MAP-COMMENT.
023400     MOVE 'hotelId' TO WS-TAG-NAME.
023500     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
023600     IF WS-TAG-FOUND
023700         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
023800         MOVE WS-PIC9-WORK TO JLR-HOTEL-ID
023900     END-IF.
024000*
024100     MOVE 'hotelName' TO WS-TAG-NAME.
024200     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
024300     IF WS-TAG-FOUND
024400         MOVE WS-TAG-VALUE(1:100) TO JLR-HOTEL-NAME
024500     END-IF.
024600*
024700     MOVE 'providerId' TO WS-TAG-NAME.
024800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
024900     IF WS-TAG-FOUND
025000         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
025100         MOVE WS-PIC9-WORK TO JLR-PROVIDER-ID
025200     END-IF.
025300*
025400*    RQ1461 - THE FEED HAS NO providerName TAG.  THE PROVIDER'S
025500*    DISPLAY NAME IS CARRIED IN reviewProviderText (SAME VALUE
025600*    STORED BELOW INTO JLR-REVIEW-PROVDR-TEXT) - PULL IT HERE TOO
025700*    SO 300-UPSERT-PROVIDER HAS A NAME TO WRITE ON A NEW PROVIDER.
025800     MOVE 'reviewProviderText' TO WS-TAG-NAME.
025900     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
026000     IF WS-TAG-FOUND
026100         MOVE WS-TAG-VALUE(1:60) TO JLR-PROVIDER-NAME
026200     END-IF.
026300*
026400     MOVE 'hotelReviewId' TO WS-TAG-NAME.
026500     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
026600     IF WS-TAG-FOUND
026700         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
026800         MOVE WS-PIC9-WORK TO JLR-REVIEW-ID
026900     END-IF.
027000*
027100     MOVE 'rating' TO WS-TAG-NAME.
027200     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
027300     IF WS-TAG-FOUND
027400         PERFORM 321-EDIT-DECIMAL-1-VALUE THRU 321-EXIT
027500     END-IF.
027600*
027700     MOVE 'checkInDateMonthAndYear' TO WS-TAG-NAME.
027800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
027900     IF WS-TAG-FOUND
028000         MOVE WS-TAG-VALUE(1:30) TO JLR-CHECK-IN-MONTH-YEAR
028100     END-IF.
028200*
028300     MOVE 'encryptedReviewData' TO WS-TAG-NAME.
028400     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
028500     IF WS-TAG-FOUND
028600         MOVE WS-TAG-VALUE(1:200) TO JLR-ENCRYPTED-REVW-DATA
028700     END-IF.
028800*
028900     MOVE 'formattedRating' TO WS-TAG-NAME.
029000     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
029100     IF WS-TAG-FOUND
029200         MOVE WS-TAG-VALUE(1:20) TO JLR-FORMATTED-RATING
029300     END-IF.
029400*
029500     MOVE 'formattedReviewDate' TO WS-TAG-NAME.
029600     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
029700     IF WS-TAG-FOUND
029800         MOVE WS-TAG-VALUE(1:30) TO JLR-FORMATTED-REVW-DATE
029900     END-IF.
030000*
030100     MOVE 'ratingText' TO WS-TAG-NAME.
030200     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
030300     IF WS-TAG-FOUND
030400         MOVE WS-TAG-VALUE(1:30) TO JLR-RATING-TEXT
030500     END-IF.
030600*
030700     MOVE 'responderName' TO WS-TAG-NAME.
030800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
030900     IF WS-TAG-FOUND
031000         MOVE WS-TAG-VALUE(1:100) TO JLR-RESPONDER-NAME
031100     END-IF.
031200*
031300     MOVE 'responseDateText' TO WS-TAG-NAME.
031400     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
031500     IF WS-TAG-FOUND
031600         MOVE WS-TAG-VALUE(1:30) TO JLR-RESPONSE-DATE-TEXT
031700     END-IF.
031800*
031900     MOVE 'responseTranslateSource' TO WS-TAG-NAME.
032000     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
032100     IF WS-TAG-FOUND
032200         MOVE WS-TAG-VALUE(1:10) TO JLR-RESPONSE-XLATE-SRC
032300     END-IF.
032400*
032500     MOVE 'reviewComments' TO WS-TAG-NAME.
032600     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
032700     IF WS-TAG-FOUND
032800         MOVE WS-TAG-VALUE TO JLR-REVIEW-COMMENTS
032900     END-IF.
033000*
033100     MOVE 'reviewNegatives' TO WS-TAG-NAME.
033200     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
033300     IF WS-TAG-FOUND
033400         MOVE WS-TAG-VALUE TO JLR-REVIEW-NEGATIVES
033500     END-IF.
033600*
033700     MOVE 'reviewPositives' TO WS-TAG-NAME.
033800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
033900     IF WS-TAG-FOUND
034000         MOVE WS-TAG-VALUE TO JLR-REVIEW-POSITIVES
034100     END-IF.
034200*
034300     MOVE 'reviewProviderLogo' TO WS-TAG-NAME.
034400     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
034500     IF WS-TAG-FOUND
034600         MOVE WS-TAG-VALUE(1:200) TO JLR-REVIEW-PROVDR-LOGO
034700     END-IF.
034800*
034900     MOVE 'reviewProviderText' TO WS-TAG-NAME.
035000     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
035100     IF WS-TAG-FOUND
035200         MOVE WS-TAG-VALUE(1:60) TO JLR-REVIEW-PROVDR-TEXT
035300     END-IF.
035400*
035500     MOVE 'reviewTitle' TO WS-TAG-NAME.
035600     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
035700     IF WS-TAG-FOUND
035800         MOVE WS-TAG-VALUE(1:200) TO JLR-REVIEW-TITLE
035900     END-IF.
036000*
036100     MOVE 'translateSource' TO WS-TAG-NAME.
036200     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
036300     IF WS-TAG-FOUND
036400         MOVE WS-TAG-VALUE(1:10) TO JLR-XLATE-SOURCE
036500     END-IF.
036600*
036700     MOVE 'translateTarget' TO WS-TAG-NAME.
036800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
036900     IF WS-TAG-FOUND
037000         MOVE WS-TAG-VALUE(1:10) TO JLR-XLATE-TARGET
037100     END-IF.
037200*
037300     MOVE 'originalTitle' TO WS-TAG-NAME.
037400     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
037500     IF WS-TAG-FOUND
037600         MOVE WS-TAG-VALUE(1:200) TO JLR-ORIGINAL-TITLE
037700     END-IF.
037800*
037900     MOVE 'originalComment' TO WS-TAG-NAME.
038000     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
038100     IF WS-TAG-FOUND
038200         MOVE WS-TAG-VALUE TO JLR-ORIGINAL-COMMENT
038300     END-IF.
038400*
038500     MOVE 'formattedResponseDate' TO WS-TAG-NAME.
038600     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
038700     IF WS-TAG-FOUND
038800         MOVE WS-TAG-VALUE(1:30) TO JLR-FORMATTED-RESP-DATE
038900     END-IF.
039000*
039100     MOVE 'isShowReviewResponse' TO WS-TAG-NAME.
039200     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
039300     IF WS-TAG-FOUND AND WS-TAG-VALUE(1:4) = 'true'
039400         MOVE 'Y' TO JLR-SHOW-REVW-RESP-SW
039500     END-IF.
039600*
039700     MOVE 'reviewDate' TO WS-TAG-NAME.
039800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
039900     IF WS-TAG-FOUND
040000         PERFORM 330-PARSE-ISO-REVIEW-DATE THRU 330-EXIT
040100     END-IF.
040200*
040300     MOVE 'displayName' TO WS-TAG-NAME.
040400     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
040500     IF WS-TAG-FOUND
040600         MOVE WS-TAG-VALUE(1:100) TO JLR-REVWR-DISPLAY-NAME
040700     END-IF.
040800*
040900     MOVE 'countryName' TO WS-TAG-NAME.
041000     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
041100     IF WS-TAG-FOUND
041200         MOVE WS-TAG-VALUE(1:60) TO JLR-REVWR-COUNTRY-NAME
041300     END-IF.
041400*
041500     MOVE 'flagName' TO WS-TAG-NAME.
041600     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
041700     IF WS-TAG-FOUND
041800         MOVE WS-TAG-VALUE(1:10) TO JLR-REVWR-FLAG-NAME
041900     END-IF.
042000*
042100     MOVE 'reviewGroupName' TO WS-TAG-NAME.
042200     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
042300     IF WS-TAG-FOUND
042400         MOVE WS-TAG-VALUE(1:60) TO JLR-REVWR-GROUP-NAME
042500     END-IF.
042600*
042700     MOVE 'roomTypeName' TO WS-TAG-NAME.
042800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
042900     IF WS-TAG-FOUND
043000         MOVE WS-TAG-VALUE(1:60) TO JLR-REVWR-ROOM-TYPE-NAME
043100     END-IF.
043200*
043300     MOVE 'countryId' TO WS-TAG-NAME.
043400     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
043500     IF WS-TAG-FOUND
043600         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
043700         MOVE WS-PIC9-WORK TO JLR-REVWR-COUNTRY-ID
043800     END-IF.
043900*
044000     MOVE 'lengthOfStay' TO WS-TAG-NAME.
044100     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
044200     IF WS-TAG-FOUND
044300         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
044400         MOVE WS-PIC9-WORK TO JLR-REVWR-LENGTH-OF-STAY
044500     END-IF.
044600*
044700     MOVE 'reviewGroupId' TO WS-TAG-NAME.
044800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
044900     IF WS-TAG-FOUND
045000         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
045100         MOVE WS-PIC9-WORK TO JLR-REVWR-GROUP-ID
045200     END-IF.
045300*
045400     MOVE 'roomTypeId' TO WS-TAG-NAME.
045500     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
045600     IF WS-TAG-FOUND
045700         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
045800         MOVE WS-PIC9-WORK TO JLR-REVWR-ROOM-TYPE-ID
045900     END-IF.
046000*
046100     MOVE 'reviewerReviewedCount' TO WS-TAG-NAME.
046200     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
046300     IF WS-TAG-FOUND
046400         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
046500         MOVE WS-PIC9-WORK TO JLR-REVWR-REVIEWED-COUNT
046600     END-IF.
046700*
046800     MOVE 'isExpertReviewer' TO WS-TAG-NAME.
046900     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
047000     IF WS-TAG-FOUND AND WS-TAG-VALUE(1:4) = 'true'
047100         MOVE 'Y' TO JLR-REVWR-IS-EXPERT-SW
047200     END-IF.
047300*
047400     MOVE 'isShowGlobalIcon' TO WS-TAG-NAME.
047500     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
047600     IF WS-TAG-FOUND AND WS-TAG-VALUE(1:4) = 'true'
047700         MOVE 'Y' TO JLR-REVWR-SHOW-GLOBAL-SW
047800     END-IF.
047900*
048000     MOVE 'isShowReviewedCount' TO WS-TAG-NAME.
048100     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
048200     IF WS-TAG-FOUND AND WS-TAG-VALUE(1:4) = 'true'
048300         MOVE 'Y' TO JLR-REVWR-SHOW-RVWCT-SW
048400     END-IF.
048500 300-EXIT.
048600     EXIT.
048700*****************************************************************
048800*    310-FIND-TAG-VALUE - LOCATES "WS-TAG-NAME": SOMEWHERE IN
048900*    WS-SCAN-SOURCE AND LIFTS THE SCALAR VALUE THAT FOLLOWS IT
049000*    INTO WS-TAG-VALUE.  SETS WS-TAG-FOUND-SW TO 'N' IF THE TAG
049100*    IS NOT ON THE LINE AT ALL.  A STRING VALUE RUNS TO THE NEXT
049200*    UNESCAPED QUOTE; A NUMBER/BOOLEAN/NULL VALUE RUNS TO THE
049300*    NEXT COMMA OR CLOSING BRACE/BRACKET.  NESTED OBJECTS AND
049400*    ARRAYS ARE NOT UNWOUND HERE - 400-EXTRACT-OBP-TABLE HANDLES
049500*    THE ONE NESTED STRUCTURE THIS BUILD CARES ABOUT.
049600*****************************************************************
049700 310-FIND-TAG-VALUE.
049800     MOVE SPACES TO WS-TAG-SEARCH.
049900     STRING '"' DELIMITED BY SIZE
050000            WS-TAG-NAME DELIMITED BY SPACE
050100            '":' DELIMITED BY SIZE
050200            INTO WS-TAG-SEARCH.
050300     PERFORM 315-CALC-TAG-SEARCH-LEN THRU 315-EXIT.
050400     MOVE 'N'      TO WS-TAG-FOUND-SW.
050500     MOVE SPACES   TO WS-TAG-VALUE.
050600     MOVE HIGH-VALUES TO WS-TAG-REMAINDER.
050700     UNSTRING WS-SCAN-SOURCE DELIMITED BY
050800              WS-TAG-SEARCH(1:WS-TAG-SEARCH-LEN)
050900         INTO WS-SCAN-BEFORE WS-TAG-REMAINDER.
051000     IF WS-TAG-REMAINDER = HIGH-VALUES
051100         GO TO 310-EXIT
051200     END-IF.
051300     MOVE 'Y' TO WS-TAG-FOUND-SW.
051400     IF WS-TAG-REMAINDER(1:1) = '"'
051500         UNSTRING WS-TAG-REMAINDER(2:3998) DELIMITED BY '"'
051600             INTO WS-TAG-VALUE
051700     ELSE
051800         UNSTRING WS-TAG-REMAINDER DELIMITED BY ',' OR '}' OR ']'
051900             INTO WS-TAG-VALUE
052000     END-IF.
052100 310-EXIT.
052200     EXIT.
052300*****************************************************************
052400 315-CALC-TAG-SEARCH-LEN.
052500     MOVE 34 TO WS-TAG-SEARCH-LEN.
052600 315-TRIM-LOOP.
052700     IF WS-TAG-SEARCH-LEN = 0
052800         GO TO 315-EXIT
052900     END-IF.
053000     IF WS-TAG-SEARCH(WS-TAG-SEARCH-LEN:1) = SPACE
053100         SUBTRACT 1 FROM WS-TAG-SEARCH-LEN
053200         GO TO 315-TRIM-LOOP
053300     END-IF.
053400 315-EXIT.
053500     EXIT.
053600*****************************************************************
053700*    320-EDIT-NUMERIC-VALUE - STRIPS ANY SURROUNDING QUOTES A
053800*    NUMERIC-LOOKING TAG PICKED UP (THE FEED QUOTES SOME NUMERIC
053900*    IDS AS STRINGS) AND MOVES THE RESULT INTO WS-PIC9-WORK.
054000*****************************************************************
054100 320-EDIT-NUMERIC-VALUE.
054200     MOVE SPACES TO WS-NUM-EDIT-AREA.
054300     MOVE WS-TAG-VALUE(1:20) TO WS-NUM-EDIT-AREA.
054400     INSPECT WS-NUM-EDIT-AREA REPLACING ALL SPACE BY '0'.
054500     IF WS-NUM-EDIT-AREA NOT NUMERIC
054600         MOVE ZEROS TO WS-PIC9-WORK
054700         GO TO 320-EXIT
054800     END-IF.
054900     MOVE WS-NUM-EDIT-NINES TO WS-PIC9-WORK.
055000 320-EXIT.
055100     EXIT.
055200*****************************************************************
055300*    321-EDIT-DECIMAL-1-VALUE - rating ARRIVES AS A DECIMAL
055400*    STRING LIKE "8.5"; JLR-RATING IS PIC S9(3)V9(1) COMP-3, SO
055500*    THE WHOLE AND FRACTIONAL PARTS ARE SPLIT ON THE DECIMAL
055600*    POINT AND RECOMBINED BY ARITHMETIC RATHER THAN BY EDITING
055700*    THE DIGIT STRING DIRECTLY.
055800*****************************************************************
055900 321-EDIT-DECIMAL-1-VALUE.
056000     MOVE SPACES TO WS-RATING-WHOLE.
056100     MOVE SPACES TO WS-RATING-FRAC.
056200     UNSTRING WS-TAG-VALUE DELIMITED BY '.'
056300         INTO WS-RATING-WHOLE WS-RATING-FRAC.
056400     MOVE SPACES TO WS-RATING-WHOLE-AREA.
056500     MOVE WS-RATING-WHOLE TO WS-RATING-WHOLE-AREA.
056600     INSPECT WS-RATING-WHOLE-AREA REPLACING ALL SPACE BY '0'.
056700     MOVE ZERO TO WS-RATING-FRAC-DIGIT.
056800     IF WS-RATING-FRAC(1:1) NUMERIC
056900         MOVE WS-RATING-FRAC(1:1) TO WS-RATING-FRAC-DIGIT
057000     END-IF.
057100     IF WS-RATING-WHOLE-AREA NOT NUMERIC
057200         MOVE ZEROS TO JLR-RATING
057300         GO TO 321-EXIT
057400     END-IF.
057500     COMPUTE JLR-RATING ROUNDED =
057600             WS-RATING-WHOLE-9 + (WS-RATING-FRAC-DIGIT / 10).
057700 321-EXIT.
057800     EXIT.
057900*****************************************************************
058000*    323-EDIT-DECIMAL-2-VALUE - SAME IDEA AS 321- ABOVE FOR THE
058100*    TWO-DECIMAL SCORES (overallByProviders.overallScore AND
058200*    EACH grades{} CATEGORY SCORE).  RESULT COMES BACK IN
058300*    WS-PICS-WORK - THE CALLER MOVES IT ON TO THE TARGET FIELD.
058400*****************************************************************
058500 323-EDIT-DECIMAL-2-VALUE.
058600     MOVE ZEROS  TO WS-PICS-WORK.
058700     MOVE SPACES TO WS-RATING-WHOLE.
058800     MOVE SPACES TO WS-RATING-FRAC.
058900     UNSTRING WS-TAG-VALUE DELIMITED BY '.'
059000         INTO WS-RATING-WHOLE WS-RATING-FRAC.
059100     MOVE SPACES TO WS-RATING-WHOLE-AREA.
059200     MOVE WS-RATING-WHOLE TO WS-RATING-WHOLE-AREA.
059300     INSPECT WS-RATING-WHOLE-AREA REPLACING ALL SPACE BY '0'.
059400     IF WS-RATING-WHOLE-AREA NOT NUMERIC
059500         GO TO 323-EXIT
059600     END-IF.
059700     MOVE SPACES TO WS-GRADE-SCORE-WORK.
059800     MOVE WS-RATING-FRAC(1:2) TO WS-GRADE-SCORE-WORK(1:2).
059900     INSPECT WS-GRADE-SCORE-WORK(1:2) REPLACING ALL SPACE BY '0'.
060000     IF WS-GRADE-SCORE-WORK(1:2) NOT NUMERIC
060100         MOVE '00' TO WS-GRADE-SCORE-WORK(1:2)
060200     END-IF.
060300     COMPUTE WS-PICS-WORK ROUNDED =
060400             WS-RATING-WHOLE-9 +
060500             (WS-GRADE-SCORE-WORK(1:2) / 100).
060600 323-EXIT.
060700     EXIT.
060800*****************************************************************
060900*    330-PARSE-ISO-REVIEW-DATE - THE FEED SENDS reviewDate AS
061000*    ISO-8601 (YYYY-MM-DDTHH:MM:SS...).  JLR-REVIEW-DATE IS
061100*    PIC 9(14) YYYYMMDDHHMMSS.  A LINE WHOSE DATE WON'T PARSE IS
061200*    NOT REJECTED (RQ1407 ABOVE) - JLR-REVIEW-DATE IS LEFT ZERO
061300*    AND JLR-DATE-PARSE-FAILED-SW IS RAISED SO RVJLIMP CAN LOG A
061400*    WARNING AND KEEP GOING.
061500*****************************************************************
061600 330-PARSE-ISO-REVIEW-DATE.
061700     MOVE ZEROS TO JLR-REVIEW-DATE.
061800     MOVE 'N'   TO JLR-DATE-PARSE-FAILED-SW.
061900     IF WS-TAG-VALUE(5:1) NOT = '-' OR
062000        WS-TAG-VALUE(8:1) NOT = '-'
062100         MOVE 'Y' TO JLR-DATE-PARSE-FAILED-SW
062200         GO TO 330-EXIT
062300     END-IF.
062400     MOVE WS-TAG-VALUE(1:4)  TO JLR-REVIEW-DATE(1:4).
062500     MOVE WS-TAG-VALUE(6:2)  TO JLR-REVIEW-DATE(5:2).
062600     MOVE WS-TAG-VALUE(9:2)  TO JLR-REVIEW-DATE(7:2).
062700     IF WS-TAG-VALUE(11:1) = 'T'
062800         MOVE WS-TAG-VALUE(12:2) TO JLR-REVIEW-DATE(9:2)
062900         MOVE WS-TAG-VALUE(15:2) TO JLR-REVIEW-DATE(11:2)
063000         MOVE WS-TAG-VALUE(18:2) TO JLR-REVIEW-DATE(13:2)
063100     ELSE
063200         MOVE '000000' TO JLR-REVIEW-DATE(9:6)
063300     END-IF.
063400     IF JLR-REVIEW-DATE NOT NUMERIC
063500         MOVE ZEROS TO JLR-REVIEW-DATE
063600         MOVE 'Y'   TO JLR-DATE-PARSE-FAILED-SW
063700     END-IF.
063800 330-EXIT.
063900     EXIT.
064000*****************************************************************
064100*    400-EXTRACT-OBP-TABLE - overallByProviders[] IS THE ONE
064200*    ARRAY-OF-OBJECTS THE FEED SENDS.  EACH ENTRY CARRIES ITS OWN
064300*    providerId/provider/overallScore/reviewCount PLUS A
064400*    NESTED grades{} OBJECT WHOSE KEYS ARE OPEN-ENDED CATEGORY
064500*    NAMES (RQ1426 ABOVE) - THOSE ARE SPLIT OUT BY 420-SPLIT-
064600*    GRADE-PAIRS RATHER THAN NAMED ONE BY ONE LIKE 300- DOES.
064700*****************************************************************
064800 400-EXTRACT-OBP-TABLE.
064900     MOVE ZEROS TO JLR-OBP-COUNT.
065000     MOVE 'overallByProviders' TO WS-TAG-NAME.
065100     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
065200     IF NOT WS-TAG-FOUND
065300         GO TO 400-EXIT
065400     END-IF.
065500     IF WS-TAG-REMAINDER(1:1) NOT = '['
065600         GO TO 400-EXIT
065700     END-IF.
065800     PERFORM 410-SPLIT-OBP-CHUNKS THRU 410-EXIT.
065900*    RQ1472 - JLR-OBP-COUNT WAS NEVER CARRIED BACK TO RVJLIMP,
066000*    SO 360-ADD-GRADES-AND-OBP-TO-BATCH'S VARYING LOOP THERE
066100*    NEVER RAN - NO REVIEW-GRADES/OVERALL-BY-PROVIDER ROW EVER
066200*    GOT WRITTEN FOR ANY REVIEW.
066300     MOVE WS-OBP-CHUNK-CT TO JLR-OBP-COUNT.
066400     PERFORM 430-MAP-OBP-CHUNKS THRU 430-EXIT
066500             VARYING WS-SCAN-IDX FROM 1 BY 1
066600             UNTIL WS-SCAN-IDX > WS-OBP-CHUNK-CT.
066700 400-EXIT.
066800     EXIT.
066900*****************************************************************
067000*    410-SPLIT-OBP-CHUNKS - BRACE-DEPTH SCAN OF THE ARRAY BODY
067100*    (EVERYTHING AFTER THE OPENING '[') INTO UP TO 10 WHOLE
067200*    {...} OBJECT CHUNKS.  A FEED LINE WITH MORE THAN 10 IS
067300*    TRUNCATED TO THE FIRST 10 - THE FEED HAS NEVER SENT MORE
067400*    THAN FOUR IN PRODUCTION (SEE RQ1442 IN RVJLLINE).
067500*****************************************************************
067600 410-SPLIT-OBP-CHUNKS.
067700     MOVE WS-TAG-REMAINDER(2:3998) TO WS-OBP-ARRAY-BODY.
067800     MOVE ZEROS TO WS-OBP-CHUNK-CT.
067900     MOVE ZEROS TO WS-DEPTH-CTR.
068000     MOVE ZEROS TO WS-CHUNK-START.
068100     MOVE 1 TO WS-SCAN-IDX.
068200 410-SCAN-LOOP.
068300     IF WS-SCAN-IDX > 3998 OR WS-OBP-CHUNK-CT = 10
068400         GO TO 410-EXIT
068500     END-IF.
068600     IF WS-OBP-ARRAY-BODY(WS-SCAN-IDX:1) = ']' AND WS-DEPTH-CTR = 0
068700         GO TO 410-EXIT
068800     END-IF.
068900     IF WS-OBP-ARRAY-BODY(WS-SCAN-IDX:1) = '{'
069000         IF WS-DEPTH-CTR = 0
069100             MOVE WS-SCAN-IDX TO WS-CHUNK-START
069200         END-IF
069300         ADD 1 TO WS-DEPTH-CTR
069400     END-IF.
069500     IF WS-OBP-ARRAY-BODY(WS-SCAN-IDX:1) = '}'
069600         SUBTRACT 1 FROM WS-DEPTH-CTR
069700         IF WS-DEPTH-CTR = 0
069800             ADD 1 TO WS-OBP-CHUNK-CT
069900             MOVE SPACES TO WS-OBP-CHUNK(WS-OBP-CHUNK-CT)
070000             MOVE WS-OBP-ARRAY-BODY
070100                  (WS-CHUNK-START:WS-SCAN-IDX - WS-CHUNK-START + 1)
070200               TO WS-OBP-CHUNK(WS-OBP-CHUNK-CT)
070300         END-IF
070400     END-IF.
070500     ADD 1 TO WS-SCAN-IDX.
070600     GO TO 410-SCAN-LOOP.
070700 410-EXIT.
070800     EXIT.
070900*****************************************************************
071000 430-MAP-OBP-CHUNKS.
071100     MOVE WS-OBP-CHUNK(WS-SCAN-IDX) TO WS-SCAN-SOURCE.
071200     MOVE ZEROS  TO JLR-OBP-PROVIDER-ID(WS-SCAN-IDX).
071300     MOVE SPACES TO JLR-OBP-PROVIDER-NAME(WS-SCAN-IDX).
071400     MOVE ZEROS  TO JLR-OBP-OVERALL-SCORE(WS-SCAN-IDX).
071500     MOVE ZEROS  TO JLR-OBP-REVIEW-COUNT(WS-SCAN-IDX).
071600     MOVE ZEROS  TO JLR-OBP-GRADE-COUNT(WS-SCAN-IDX).
071700*
071800     MOVE 'providerId' TO WS-TAG-NAME.
071900     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
072000     IF WS-TAG-FOUND
072100         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
072200         MOVE WS-PIC9-WORK TO JLR-OBP-PROVIDER-ID(WS-SCAN-IDX)
072300     END-IF.
072400*
072500     MOVE 'provider' TO WS-TAG-NAME.
072600     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
072700     IF WS-TAG-FOUND
072800         MOVE WS-TAG-VALUE(1:60)
072900           TO JLR-OBP-PROVIDER-NAME(WS-SCAN-IDX)
073000     END-IF.
073100*
073200     MOVE 'overallScore' TO WS-TAG-NAME.
073300     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
073400     IF WS-TAG-FOUND
073500         PERFORM 323-EDIT-DECIMAL-2-VALUE THRU 323-EXIT
073600         MOVE WS-PICS-WORK
073700           TO JLR-OBP-OVERALL-SCORE(WS-SCAN-IDX)
073800     END-IF.
073900*
074000     MOVE 'reviewCount' TO WS-TAG-NAME.
074100     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
074200     IF WS-TAG-FOUND
074300         PERFORM 320-EDIT-NUMERIC-VALUE THRU 320-EXIT
074400         MOVE WS-PIC9-WORK TO JLR-OBP-REVIEW-COUNT(WS-SCAN-IDX)
074500     END-IF.
074600*
074700     MOVE 'grades' TO WS-TAG-NAME.
074800     PERFORM 310-FIND-TAG-VALUE THRU 310-EXIT.
074900     IF WS-TAG-FOUND AND WS-TAG-REMAINDER(1:1) = '{'
075000         PERFORM 420-SPLIT-GRADE-PAIRS THRU 420-EXIT
075100         PERFORM 440-MAP-GRADE-PAIRS THRU 440-EXIT
075200                 VARYING WS-COMMA-IDX FROM 1 BY 1
075300                 UNTIL WS-COMMA-IDX > WS-GRADE-PAIR-CT
075400                    OR WS-COMMA-IDX > 20
075500     END-IF.
075600 430-EXIT.
075700     EXIT.
075800*****************************************************************
075900*    420-SPLIT-GRADE-PAIRS - SPLITS THE grades{} BODY INTO UP TO
076000*    20 "category":score PAIRS ON TOP-LEVEL COMMAS.  THERE IS NO
076100*    FURTHER NESTING INSIDE grades{}, SO A PLAIN COMMA SPLIT IS
076200*    ENOUGH (UNLIKE 410- ABOVE, WHICH NEEDS THE BRACE-DEPTH SCAN).
076300*****************************************************************
076400 420-SPLIT-GRADE-PAIRS.
076500     MOVE WS-TAG-REMAINDER(2:1998) TO WS-GRADE-BODY.
076600     MOVE ZEROS TO WS-GRADE-PAIR-CT.
076700     MOVE ZEROS TO WS-DEPTH-CTR.
076800     MOVE ZEROS TO WS-CHUNK-START.
076900     MOVE 1     TO WS-SCAN-IDX.
077000 420-SCAN-LOOP.
077100     IF WS-SCAN-IDX > 1998 OR WS-GRADE-PAIR-CT = 20
077200         GO TO 420-EXIT
077300     END-IF.
077400     IF WS-GRADE-BODY(WS-SCAN-IDX:1) = '}' AND WS-DEPTH-CTR = 0
077500         IF WS-SCAN-IDX > WS-CHUNK-START + 1
077600             ADD 1 TO WS-GRADE-PAIR-CT
077700             MOVE SPACES TO WS-GRADE-PAIR(WS-GRADE-PAIR-CT)
077800             MOVE WS-GRADE-BODY
077900                  (WS-CHUNK-START:WS-SCAN-IDX - WS-CHUNK-START)
078000               TO WS-GRADE-PAIR(WS-GRADE-PAIR-CT)
078100         END-IF
078200         GO TO 420-EXIT
078300     END-IF.
078400     IF WS-GRADE-BODY(WS-SCAN-IDX:1) = ',' AND WS-DEPTH-CTR = 0
078500         ADD 1 TO WS-GRADE-PAIR-CT
078600         MOVE SPACES TO WS-GRADE-PAIR(WS-GRADE-PAIR-CT)
078700         MOVE WS-GRADE-BODY
078800              (WS-CHUNK-START:WS-SCAN-IDX - WS-CHUNK-START)
078900           TO WS-GRADE-PAIR(WS-GRADE-PAIR-CT)
079000         MOVE WS-SCAN-IDX TO WS-CHUNK-START
079100         ADD 1 TO WS-CHUNK-START
079200     END-IF.
079300     ADD 1 TO WS-SCAN-IDX.
079400     GO TO 420-SCAN-LOOP.
079500 420-EXIT.
079600     EXIT.
079700*****************************************************************
079800 440-MAP-GRADE-PAIRS.
079900     MOVE 1 TO WS-COLON-IDX.
080000 440-FIND-COLON.
080100     IF WS-COLON-IDX > 200
080200         GO TO 440-EXIT
080300     END-IF.
080400     IF WS-GRADE-PAIR(WS-COMMA-IDX)(WS-COLON-IDX:1) = ':'
080500         GO TO 440-GOT-COLON
080600     END-IF.
080700     ADD 1 TO WS-COLON-IDX.
080800     GO TO 440-FIND-COLON.
080900 440-GOT-COLON.
081000     MOVE SPACES TO WS-GRADE-CAT-WORK.
081100     MOVE WS-GRADE-PAIR(WS-COMMA-IDX)(1:WS-COLON-IDX - 1)
081200       TO WS-GRADE-CAT-WORK.
081300     INSPECT WS-GRADE-CAT-WORK REPLACING ALL '"' BY SPACE.
081400     ADD 1 TO JLR-OBP-GRADE-COUNT(WS-SCAN-IDX).
081500     MOVE WS-GRADE-CAT-WORK
081600       TO JLR-GRADE-CATEGORY(WS-SCAN-IDX,
081700                              JLR-OBP-GRADE-COUNT(WS-SCAN-IDX)).
081800     MOVE SPACES TO WS-TAG-VALUE.
081900     MOVE WS-GRADE-PAIR(WS-COMMA-IDX)
082000          (WS-COLON-IDX + 1:200 - WS-COLON-IDX)
082100       TO WS-TAG-VALUE.
082200     INSPECT WS-TAG-VALUE REPLACING ALL '"' BY SPACE.
082300     PERFORM 323-EDIT-DECIMAL-2-VALUE THRU 323-EXIT.
082400     MOVE WS-PICS-WORK
082500       TO JLR-GRADE-SCORE(WS-SCAN-IDX,
082600                           JLR-OBP-GRADE-COUNT(WS-SCAN-IDX)).
082700 440-EXIT.
082800     EXIT.
